000100*================================================================*
000200* XDVGRP  -  ZONE DE TRAVAIL / ZONE DE LIAISON DU GROUPE        *
000300*            (DATE + TICKER) DE DIVIDENDE                      *
000400* GABARIT GENERIQUE - COPY XDVGRP REPLACING 'X' BY <PREFIXE>    *
000500*                                                                *
000600* CETTE ZONE EST L'EQUIVALENT DIVIDENDE DE LA ZONE COMBAT/      *
000700* RETOURB DE LA CALCULETTE TAXE FONCIERE : ELLE PORTE, POUR UN  *
000800* GROUPE DATE+TICKER, A LA FOIS LES DONNEES D'ENTREE ET LES     *
000900* COLONNES CALCULEES, ET CIRCULE ENTRE EFIDIV1, EFIDIVX ET      *
001000* EFIDIVT PAR CALL ... USING.                                   *
001100*================================================================*
001200 05  X-GRP-CLE.
001300     10  X-GRP-DATE            PIC 9(08).
001400     10  X-GRP-TICKER          PIC X(12).
001500 05  X-GRP-LANGUE              PIC X(03) VALUE 'ENG'.
001600     88  X-LANGUE-PL               VALUE 'PL'.
001700     88  X-LANGUE-ENG              VALUE 'ENG'.
001800 05  X-GRP-COMMENTAIRE         PIC X(60).
001850 05  X-GRP-TYPE-OPER           PIC X(25).
001900*--- DONNEES ISSUES DE L'EXTRACTION DU COMMENTAIRE (RG E,C,T) ---*
002000 05  X-GRP-DEVISE              PIC X(03) VALUE SPACES.
002100 05  X-GRP-DIV-PAR-TITRE       PIC 9(05)V9(04) VALUE ZERO.
002200 05  X-GRP-TAUX-RETENUE        PIC 9V99 VALUE ZERO.
002300 05  X-GRP-TAUX-RETENUE-X REDEFINES X-GRP-TAUX-RETENUE
002400                               PIC 9(03).
002500*--- MONTANTS DU GROUPE (RG S, B) ------------------------------*
002600 05  X-GRP-MONTANT-BRUT        PIC S9(7)V99 VALUE ZERO.
002700 05  X-GRP-DIVIDENDE-NET       PIC S9(7)V99 VALUE ZERO.
002800 05  X-GRP-TITRES              PIC 9(07) VALUE ZERO.
002900 05  X-GRP-RETENUE-MONTANT     PIC S9(7)V99 VALUE ZERO.
003000 05  X-GRP-RETENUE-BRUTE       PIC S9(7)V99 VALUE ZERO.
003100 05  X-GRP-TAUX-CHANGE         PIC 9(02)V9(04) VALUE ZERO.
003200 05  X-GRP-TAUX-CHANGE-X REDEFINES X-GRP-TAUX-CHANGE
003300                               PIC 9(06).
003400*--- DATE D-1 ET SON TAUX (RG X) --------------------------------*
003500 05  X-GRP-DATE-D1             PIC 9(08) VALUE ZERO.
003600 05  X-GRP-RATE-D1             PIC 9(02)V9(04) VALUE ZERO.
003700*--- MONTANT DE TAXE BELKA RESIDUELLE (RG B) --------------------*
003800 05  X-GRP-TAXE-PLN            PIC S9(7)V99 VALUE ZERO.
003900*--- INDICATEURS D'ETAT ET D'ANOMALIE -----------------------------*
004000 05  X-GRP-IND-TIRET           PIC X(01) VALUE SPACE.
004100     88  X-GRP-RATE-D1-TIRET       VALUE 'R'.
004200     88  X-GRP-DATE-D1-TIRET       VALUE 'D'.
004300     88  X-GRP-TAXCOL-TIRET        VALUE 'T'.
004400 05  X-GRP-CR                  PIC 9(02) VALUE ZERO.
004500     88  X-GRP-CR-OK               VALUE 00.
004600     88  X-GRP-CR-AVERTIR          VALUE 04.
004700     88  X-GRP-CR-ANOMALIE         VALUE 12 THRU 24.
004800 05  X-GRP-RC                  PIC 9(02) VALUE ZERO.
004900     88  X-GRP-RC-TAUX-ABSENT      VALUE 01.
005000     88  X-GRP-RC-DIV-ZERO         VALUE 02.
005100     88  X-GRP-RC-RETENUE-MANQ     VALUE 03.
005200     88  X-GRP-RC-RETENUE-30PC     VALUE 04.
005300 05  FILLER                    PIC X(06) VALUE SPACES.
