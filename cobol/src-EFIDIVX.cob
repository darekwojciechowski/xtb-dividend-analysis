000100      *********************************************************
000200      * PROGRAMME EFIDIVX                                     *
000300      * LANGAGE COBOL                                         *
000400      *                                                       *
000500      * CE SOUS-PROGRAMME EXTRAIT DU COMMENTAIRE LIBRE D'UNE  *
000600      * LIGNE DU RELEVE DE CAISSE COURTIER, SOIT LE DIVIDENDE *
000700      * PAR TITRE ET SA DEVISE (FONCTION 1), SOIT LE TAUX DE  *
000800      * RETENUE A LA SOURCE APPLIQUE PAR LE COURTIER          *
000900      * (FONCTION 2).  LE COMMENTAIRE EST DECOUPE EN MOTS ET  *
001000      * CHAQUE MOT EST EXAMINE (REMPLACE L'ANCIEN ACCES A LA  *
001100      * BASE DE TAUX PAR SEGMENTS DL/I DE CE SOUS-PROGRAMME). *
001200      *********************************************************
001300       IDENTIFICATION DIVISION.
001400       PROGRAM-ID.     EFIDIVX.
001500       AUTHOR.         P LEFEBVRE.
001600       INSTALLATION.   SERVICE ETUDES - CELLULE CALCULETTES.
001700       DATE-WRITTEN.   05/05/95.
001800       DATE-COMPILED.  05/05/95.
001900       SECURITY.       USAGE INTERNE SERVICE - DIFFUSION RESTREINTE.
002000      *----------------------------------------------------------------*
002100      * HISTORIQUE DES MODIFICATIONS                                   *
002200      *----------------------------------------------------------------*
002300      * 05/05/95 PLE DEM.0121  CREATION - REMPLACE L'ACCES SEGMENTE
002400      *                        DL/I PAR UN DECOUPAGE DU COMMENTAIRE
002500      *                        LIBRE DU RELEVE EN MOTS (FCT 1 = MONTANT
002600      *                        PAR TITRE + DEVISE, FCT 2 = RETENUE).
002700      * 27/03/96 PLE DEM.0140  AJOUT DE LA DEVISE PAR DEFAUT (USD) SI
002800      *                        AUCUN CODE DEVISE RECONNU DANS LE MOT -
002900      *                        FORMULE REPRISE PAR DEM.0312, VOIR PLUS
003000      *                        BAS.
003100      * 14/10/97 PLE DEM.0163  AJOUT DU TAUX DE RETENUE PAR DEFAUT SI
003200      *                        AUCUN POURCENTAGE TROUVE DANS LE MOT -
003300      *                        TAUX UNIQUE 15%, REPRIS PAR DEM.0312.
003400      * 26/01/99 BEP DEM.0181  CONTROLE AN 2000 - AUCUN IMPACT (PAS DE
003500      *                        DATE DANS CE SOUS-PROGRAMME).
003600      * 09/09/07 SVI DEM.0271  AJOUT DU CONTROLE DU TAUX .US PROCHE DE
003700      *                        30% (RC=04, A VERIFIER AVEC LE W-8BEN).
003800      * 14/01/10 SVI DEM.0312  REPRISE SUITE A RECETTE BUREAU D'ETUDES
003900      *                        POLOGNE : (1) LE MOT PORTANT LE MONTANT
004000      *                        PEUT SUIVRE OU PRECEDER LE CODE DEVISE
004100      *                        SELON LE COURTIER (CF 1000-EXTR-MONTANT),
004200      *                        AVEC REPLI SUR LE PREMIER MOT NUMERIQUE ;
004300      *                        (2) LA DEVISE ET LE TAUX PAR DEFAUT SONT
004400      *                        DESORMAIS DETERMINES PAR LE SUFFIXE DE
004500      *                        PLACE DU TICKER (TABLE CONVENTIONNELLE),
004600      *                        ET NON PLUS PAR UNE VALEUR UNIQUE.
004610      * 22/02/10 SVI DEM.0318  CORRECTION RETENUE - LE MOT POURCENTAGE
004620      *                        (WS-MOT-PCT, 16 CAR.) ETAIT DEVERSE TEL
004630      *                        QUEL DANS WS-PARTIE-PCT (JUSTIFIED RIGHT,
004640      *                        2 CAR.) : LA ZONE RECEVAIT LES BLANCS DE
004650      *                        FIN DE MOT ET NON LES CHIFFRES, D'OU UN
004660      *                        TAUX A ZERO SUR TOUTE LIGNE PORTANT UN
004670      *                        POURCENTAGE EXPLICITE (RG T1/T2 INOPERANTES).
004680      *                        DECOUPAGE REFAIT SUR LA LONGUEUR REELLE DU
004690      *                        MOT, AVEC GESTION DE LA PARTIE DECIMALE
004691      *                        (FORME "N.N%" DE LA RG T1).
004692      * 23/02/10 SVI DEM.0324  RG T3 SUITE - LE CONTROLE W-8BEN NE PORTAIT
004693      *                        PAS SUR LE SUFFIXE DE PLACE DU TICKER ET
004694      *                        N'AVAIT PAS DE BORNE HAUTE (TOUT TAUX >= 28%
004695      *                        DECLENCHAIT L'ALERTE) - REECRIT EN CONTROLE
004696      *                        BORNE SUR '.US' ET 29% A 31% INCLUS.
004697      * 23/02/10 SVI DEM.0327  MARGE DE COLONNE RAMENEE A L'USAGE DE
004698      *                        L'ATELIER (DIVISIONS/PARAGRAPHES EN COL. 14,
004699      *                        DEMARRAIT A TORT EN COLONNE 18.
004700      *----------------------------------------------------------------*
004800       ENVIRONMENT DIVISION.
004900       CONFIGURATION SECTION.
005000       SPECIAL-NAMES.
005100           C01 IS TOP-OF-FORM.
005200      *----------------------------------------------------------------*
005300       DATA DIVISION.
005400      *----------------------------------------------------------------*
005500       WORKING-STORAGE SECTION.
005600      *   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
005700       01  SLATVARS              PIC X(122)                 VALUE 'SLAT
005800           -    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
005900           -    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
006000
006100       01  VERSION               PIC X(23) VALUE 'EFIDIVX  06 DU 22/02/10'.
006200      *--- DECOUPAGE DU COMMENTAIRE EN MOTS (12 MOTS MAXI) --------------*
006300       01  WS-MOTS.
006400           05  WS-MOT OCCURS 12 TIMES INDEXED BY IX-MOT
006500                                     PIC X(16).
006600       01  WS-NB-MOTS            PIC S9(03) COMP VALUE ZERO.
006700       01  WS-IX-DEVISE          PIC S9(03) COMP VALUE ZERO.
006800       01  WS-IX-TAUX            PIC S9(03) COMP VALUE ZERO.
006900       01  WS-LONG-MOT           PIC S9(03) COMP VALUE ZERO.
006920       01  WS-LONG-PCT           PIC S9(03) COMP VALUE ZERO.
007000       01  WS-CNT-SFX            PIC S9(03) COMP VALUE ZERO.
007100       01  WS-MOT-NUM            PIC X(16) VALUE SPACES.
007200       01  WS-MOT-PCT            PIC X(16) VALUE SPACES.
007300      *--- DECOMPOSITION D'UN MOT NUMERIQUE "NNNNN.NNNN" -----------------*
007400       01  WS-PARTIE-MONTANT.
007500           05  WS-PARTIE-ENT     PIC X(05) JUSTIFIED RIGHT.
007600           05  WS-PARTIE-ENT-N REDEFINES WS-PARTIE-ENT
007700                               PIC 9(05).
007800           05  WS-PARTIE-DEC     PIC X(04).
007900           05  WS-PARTIE-DEC-N REDEFINES WS-PARTIE-DEC
008000                               PIC 9(04).
008100           05  FILLER            PIC X(04) VALUE SPACES.
008200      *--- DECOMPOSITION D'UN MOT POURCENTAGE "N%" OU "N.N%" -----------*
008210      *     22/02/10 SVI DEM.0318 - WS-MOT-PCT (16 CAR.) NE DOIT JAMAIS
008220      *     ETRE DEVERSE DIRECTEMENT DANS UN CADRE JUSTIFIED RIGHT PLUS
008230      *     ETROIT (LES BLANCS DE FIN SERAIENT PRIS AU LIEU DES CHIFFRES) -
008240      *     ON BORNE D'ABORD LE MOT A SA LONGUEUR REELLE (WS-LONG-PCT) PUIS
008250      *     ON LE DECOUPE EN ENTIER/DECIMALE COMME POUR LE MONTANT CI-DESSUS.
008300       01  WS-PARTIE-TAUX.
008400           05  WS-PARTIE-PCT     PIC X(02) JUSTIFIED RIGHT.
008500           05  WS-PARTIE-PCT-N REDEFINES WS-PARTIE-PCT
008600                               PIC 9(02).
008650           05  WS-PARTIE-PCT-DEC PIC X(01).
008660           05  WS-PARTIE-PCT-DEC-N REDEFINES WS-PARTIE-PCT-DEC
008670                               PIC 9(01).
008700           05  FILLER            PIC X(05) VALUE SPACES.
008800      *----------------------------------------------------------------*
008900       LINKAGE SECTION.
009000       01  LNK-EXTRACT.
009100           05  LNKX-COMMENTAIRE  PIC X(60).
009200           05  LNKX-TICKER       PIC X(12).
009300           05  LNKX-FONCTION     PIC X(01).
009400               88  LNKX-FCT-MONTANT      VALUE '1'.
009500               88  LNKX-FCT-RETENUE      VALUE '2'.
009600           05  LNKX-DEVISE       PIC X(03).
009700           05  LNKX-DIV-PAR-TITRE PIC 9(05)V9(04).
009800           05  LNKX-TAUX-RETENUE PIC 9V99.
009900           05  LNKX-CR           PIC 9(02).
010000           05  LNKX-RC           PIC 9(02).
010100           05  FILLER            PIC X(05) VALUE SPACES.
010200      * -------------------------------------------------------------*
010300       PROCEDURE DIVISION USING LNK-EXTRACT.
010400      *--------------------------------------------------------------*
010500       0000-TRAITEMENT.
010600           MOVE ZERO TO LNKX-CR LNKX-RC
010700           PERFORM 0100-DECOUPER-COMMENTAIRE THRU 0100-EXIT
010800           EVALUATE TRUE
010900               WHEN LNKX-FCT-MONTANT
011000                   PERFORM 1000-EXTR-MONTANT THRU 1000-EXIT
011100               WHEN LNKX-FCT-RETENUE
011200                   PERFORM 2000-EXTR-RETENUE THRU 2000-EXIT
011300               WHEN OTHER
011400                   MOVE 12 TO LNKX-CR
011500                   MOVE 99 TO LNKX-RC
011600           END-EVALUATE
011700           EXIT PROGRAM
011800           .
011900      *----------------------------------------------------------------*
012000      * DECOUPAGE DU COMMENTAIRE LIBRE EN MOTS SEPARES PAR ESPACE       *
012100      *----------------------------------------------------------------*
012200       0100-DECOUPER-COMMENTAIRE.
012300           MOVE SPACES TO WS-MOTS
012400           MOVE ZERO   TO WS-NB-MOTS
012500           UNSTRING LNKX-COMMENTAIRE DELIMITED BY ALL SPACE
012600               INTO WS-MOT (1)  WS-MOT (2)  WS-MOT (3)  WS-MOT (4)
012700                    WS-MOT (5)  WS-MOT (6)  WS-MOT (7)  WS-MOT (8)
012800                    WS-MOT (9)  WS-MOT (10) WS-MOT (11) WS-MOT (12)
012900               TALLYING IN WS-NB-MOTS
013000           .
013100       0100-EXIT.
013200           EXIT.
013300      *----------------------------------------------------------------*
013400      * RG E1 - "CCC N.NNNN/ SHR" : LE MOT QUI SUIT LE CODE DEVISE EST *
013500      *          LE DIVIDENDE PAR TITRE                                *
013600      * RG E2 - "N.NNNN CCC/SHR" : A DEFAUT, LE MOT QUI LE PRECEDE     *
013700      * RG E3 - "CCC WHT ..." : PAS DE MONTANT SUR CETTE LIGNE         *
013800      * RG E4 - A DEFAUT, LE PREMIER MOT NUMERIQUE DU COMMENTAIRE      *
013900      * RG C1 - DEVISE NON RECONNUE DANS LE COMMENTAIRE : DEDUITE DU   *
014000      *          SUFFIXE DE PLACE DU TICKER (CF 1030-DEVISE-PAR-DEFAUT)*
014100      *----------------------------------------------------------------*
014200       1000-EXTR-MONTANT.
014300           MOVE ZERO   TO LNKX-DIV-PAR-TITRE
014400           MOVE SPACES TO LNKX-DEVISE
014500           MOVE SPACES TO WS-MOT-NUM
014600           MOVE ZERO   TO WS-IX-DEVISE
014700           PERFORM 1010-CHERCHER-UN-MOT THRU 1010-EXIT
014800           VARYING IX-MOT FROM 1 BY 1
014900           UNTIL IX-MOT > WS-NB-MOTS
015000             OR WS-IX-DEVISE NOT = ZERO
015100           IF WS-IX-DEVISE = ZERO
015200           PERFORM 1030-DEVISE-PAR-DEFAUT THRU 1030-EXIT
015300           ELSE
015400           IF WS-IX-DEVISE < WS-NB-MOTS
015500           AND WS-MOT (WS-IX-DEVISE + 1) (1:1) >= '0'
015600           AND WS-MOT (WS-IX-DEVISE + 1) (1:1) <= '9'
015700      *            RG E1 - LE MONTANT SUIT LE CODE DEVISE
015800           MOVE WS-MOT (WS-IX-DEVISE + 1) TO WS-MOT-NUM
015900           END-IF
016000           IF WS-MOT-NUM = SPACES
016100           AND WS-IX-DEVISE > 1
016200           AND WS-MOT (WS-IX-DEVISE - 1) (1:1) >= '0'
016300           AND WS-MOT (WS-IX-DEVISE - 1) (1:1) <= '9'
016400      *            RG E2 - A DEFAUT, LE MONTANT PRECEDE LE CODE DEVISE
016500           MOVE WS-MOT (WS-IX-DEVISE - 1) TO WS-MOT-NUM
016600           END-IF
016700           END-IF
016800           IF WS-MOT-NUM = SPACES
016900      *            RG E4 - REPLI SUR LE PREMIER MOT NUMERIQUE DU COMMENTAIRE
017000           PERFORM 1020-CHERCHER-1ER-NOMBRE THRU 1020-EXIT
017100           VARYING IX-MOT FROM 1 BY 1
017200           UNTIL IX-MOT > WS-NB-MOTS
017300             OR WS-MOT-NUM NOT = SPACES
017400           END-IF
017500           IF WS-MOT-NUM = SPACES
017600      *            RG E3 - AUCUN MONTANT SUR CETTE LIGNE (EX. LIGNE WHT)
017800           MOVE 02 TO LNKX-RC
017900           GO TO 1000-EXIT
018000           END-IF
018100           PERFORM 1100-CONVERTIR-MONTANT THRU 1100-EXIT
018200           .
018300       1000-EXIT.
018400           EXIT.
018500      *----------------------------------------------------------------*
018600       1010-CHERCHER-UN-MOT.
018700           EVALUATE WS-MOT (IX-MOT)
018800           WHEN 'USD' WHEN 'EUR' WHEN 'GBP' WHEN 'DKK'
018900             MOVE WS-MOT (IX-MOT) (1:3) TO LNKX-DEVISE
019000             SET WS-IX-DEVISE TO IX-MOT
019100           END-EVALUATE
019200           .
019300       1010-EXIT.
019400           EXIT.
019500      *----------------------------------------------------------------*
019600       1020-CHERCHER-1ER-NOMBRE.
019700           IF WS-MOT (IX-MOT) (1:1) >= '0'
019800           AND WS-MOT (IX-MOT) (1:1) <= '9'
019900           MOVE WS-MOT (IX-MOT) TO WS-MOT-NUM
020000           END-IF
020100           .
020200       1020-EXIT.
020300           EXIT.
020400      *----------------------------------------------------------------*
020500       1030-DEVISE-PAR-DEFAUT.
020600      *            RG C1 - SUFFIXE DE PLACE DU TICKER, PAR ORDRE DE PRIORITE
020700           MOVE ZERO TO WS-CNT-SFX
020800           INSPECT LNKX-TICKER TALLYING WS-CNT-SFX FOR ALL 'ASB.PL'
020900           IF WS-CNT-SFX > ZERO
021000           MOVE 'USD' TO LNKX-DEVISE
021100           GO TO 1030-EXIT
021200           END-IF
021300           MOVE ZERO TO WS-CNT-SFX
021400           INSPECT LNKX-TICKER TALLYING WS-CNT-SFX FOR ALL '.US'
021500           IF WS-CNT-SFX > ZERO
021600           MOVE 'USD' TO LNKX-DEVISE
021700           GO TO 1030-EXIT
021800           END-IF
021900           MOVE ZERO TO WS-CNT-SFX
022000           INSPECT LNKX-TICKER TALLYING WS-CNT-SFX FOR ALL '.PL'
022100           IF WS-CNT-SFX > ZERO
022200           MOVE 'PLN' TO LNKX-DEVISE
022300           GO TO 1030-EXIT
022400           END-IF
022500           MOVE ZERO TO WS-CNT-SFX
022600           INSPECT LNKX-TICKER TALLYING WS-CNT-SFX FOR ALL '.DK'
022700           IF WS-CNT-SFX > ZERO
022800           MOVE 'DKK' TO LNKX-DEVISE
022900           GO TO 1030-EXIT
023000           END-IF
023100           MOVE ZERO TO WS-CNT-SFX
023200           INSPECT LNKX-TICKER TALLYING WS-CNT-SFX FOR ALL '.UK'
023300           IF WS-CNT-SFX > ZERO
023400           MOVE 'GBP' TO LNKX-DEVISE
023500           GO TO 1030-EXIT
023600           END-IF
023700           MOVE ZERO TO WS-CNT-SFX
023800           INSPECT LNKX-TICKER TALLYING WS-CNT-SFX
024000               FOR ALL '.FR' ALL '.DE' ALL '.IE' ALL '.NL' ALL '.ES'
024100                   ALL '.IT' ALL '.BE' ALL '.AT' ALL '.FI' ALL '.PT'
024200           IF WS-CNT-SFX > ZERO
024300           MOVE 'EUR' TO LNKX-DEVISE
024400           GO TO 1030-EXIT
024500           END-IF
024600      *            AUCUN SUFFIXE RECONNU - DOLLAR AMERICAIN PAR DEFAUT
024700           MOVE 'USD' TO LNKX-DEVISE
024800           MOVE 01 TO LNKX-RC
024900           .
025000       1030-EXIT.
025100           EXIT.
025200      *----------------------------------------------------------------*
025300       1100-CONVERTIR-MONTANT.
025400      *            UN FRAGMENT "N.NNNN/" (SUIVI DE /SHR SANS ESPACE) GARDE
025500      *            PARFOIS LA BARRE ACCOLEE AU MOT - ON L'OTE AVANT DECOUPE
025600           MOVE ZERO TO WS-LONG-MOT
025700           INSPECT WS-MOT-NUM TALLYING WS-LONG-MOT
025800             FOR CHARACTERS BEFORE INITIAL SPACE
025900           IF WS-LONG-MOT > ZERO
026000           AND WS-MOT-NUM (WS-LONG-MOT:1) = '/'
026100           MOVE SPACE TO WS-MOT-NUM (WS-LONG-MOT:1)
026200           END-IF
026300           MOVE SPACES TO WS-PARTIE-ENT WS-PARTIE-DEC
026400           UNSTRING WS-MOT-NUM DELIMITED BY '.'
026500           INTO WS-PARTIE-ENT WS-PARTIE-DEC
026600           IF WS-PARTIE-ENT = SPACES
026700           MOVE 02 TO LNKX-RC
026800           GO TO 1100-EXIT
026900           END-IF
027000           INSPECT WS-PARTIE-ENT REPLACING LEADING SPACE BY '0'
027100           INSPECT WS-PARTIE-DEC REPLACING TRAILING SPACE BY '0'
027200           COMPUTE LNKX-DIV-PAR-TITRE =
027300           WS-PARTIE-ENT-N + (WS-PARTIE-DEC-N / 10000)
027400           .
027500       1100-EXIT.
027600           EXIT.
027700      *----------------------------------------------------------------*
027800      * RG T1 - "WHT N%" OU "WHT N.N%" : TAUX PREFERENTIEL              *
027900      * RG T2 - A DEFAUT, LE PREMIER MOT SE TERMINANT PAR % DANS LE     *
028000      *          COMMENTAIRE                                            *
028100      * RG T3 - A DEFAUT, TAUX CONVENTIONNEL SELON LE SUFFIXE DE PLACE  *
028200      *          DU TICKER (CF 1040-TAUX-PAR-DEFAUT)                    *
028300      *----------------------------------------------------------------*
028400       2000-EXTR-RETENUE.
028500           MOVE ZERO TO LNKX-TAUX-RETENUE
028600           MOVE ZERO TO WS-IX-TAUX
028700           PERFORM 2010-EXAMINER-UN-MOT THRU 2010-EXIT
028800           VARYING IX-MOT FROM 1 BY 1
028900           UNTIL IX-MOT > WS-NB-MOTS
029000           IF WS-IX-TAUX = ZERO
029100           PERFORM 1040-TAUX-PAR-DEFAUT THRU 1040-EXIT
029200           ELSE
029300           MOVE ZERO TO WS-LONG-PCT
029310           INSPECT WS-MOT-PCT TALLYING WS-LONG-PCT
029320             FOR CHARACTERS BEFORE INITIAL SPACE
029330      *     22/02/10 SVI DEM.0318 - DECOUPAGE ENT/DEC DU MOT POURCENTAGE
029340      *     SUR SA LONGUEUR REELLE (EVITE LE PIEGE JUSTIFIED RIGHT CI-DESSUS)
029350           MOVE SPACES TO WS-PARTIE-PCT
029360           MOVE SPACES TO WS-PARTIE-PCT-DEC
029370           IF WS-LONG-PCT > 0
029380           UNSTRING WS-MOT-PCT (1:WS-LONG-PCT) DELIMITED BY '.'
029390             INTO WS-PARTIE-PCT WS-PARTIE-PCT-DEC
029400           END-IF
029410           INSPECT WS-PARTIE-PCT REPLACING LEADING SPACE BY '0'
029420           INSPECT WS-PARTIE-PCT-DEC REPLACING TRAILING SPACE BY '0'
029600           COMPUTE LNKX-TAUX-RETENUE ROUNDED =
029610             (WS-PARTIE-PCT-N + (WS-PARTIE-PCT-DEC-N / 10)) / 100
029700           END-IF
029800      *            RG T3 SUITE - TAUX AMERICAIN PROCHE DE 30% (RETENUE DE
029900      *            DROIT COMMUN US SANS CONVENTION W-8BEN VALIDEE)
029910      *     22/02/10 SVI DEM.0324 - LE CONTROLE PORTE SUR LE SUFFIXE
029920      *     DE PLACE '.US' DU TICKER (PAS SUR LA DEVISE RESOLUE DU
029930      *     DIVIDENDE) ET SUR UN TAUX BORNE A 30% A +/- 1 POINT
029940      *     (0.29 A 0.31 INCLUS) - AU-DELA, CE N'EST PLUS LE CAS
029950      *     DE RETENUE DE DROIT COMMUN US VISE PAR CETTE ALERTE.
029960           MOVE ZERO TO WS-CNT-SFX
029970           INSPECT LNKX-TICKER TALLYING WS-CNT-SFX FOR ALL '.US'
030000           IF WS-CNT-SFX > ZERO
030010           AND LNKX-TAUX-RETENUE >= .29 AND LNKX-TAUX-RETENUE <= .31
030100           MOVE 04 TO LNKX-RC
030200           END-IF
030300           .
030400       2000-EXIT.
030500           EXIT.
030600      *----------------------------------------------------------------*
030700       2010-EXAMINER-UN-MOT.
030800           MOVE ZERO TO WS-LONG-MOT
030900           INSPECT WS-MOT (IX-MOT) TALLYING WS-LONG-MOT
031000             FOR CHARACTERS BEFORE INITIAL SPACE
031100           IF WS-LONG-MOT > 0
031200           AND WS-MOT (IX-MOT) (WS-LONG-MOT:1) = '%'
031300           SET WS-IX-TAUX TO IX-MOT
031400           MOVE WS-MOT (IX-MOT) (1:WS-LONG-MOT - 1)
031500                                  TO WS-MOT-PCT
031600           END-IF
031700           .
031800       2010-EXIT.
031900           EXIT.
032000      *----------------------------------------------------------------*
032100       1040-TAUX-PAR-DEFAUT.
032200      *            RG T3 - SUFFIXE DE PLACE DU TICKER, PAR ORDRE DE
032300      *            PRIORITE (TABLE CONVENTIONNELLE PAYS DE COTATION)
032400           MOVE 01 TO LNKX-RC
032500           MOVE ZERO TO WS-CNT-SFX
032600           INSPECT LNKX-TICKER TALLYING WS-CNT-SFX FOR ALL 'ASB.PL'
032700           IF WS-CNT-SFX > ZERO
032800           MOVE ZERO TO LNKX-TAUX-RETENUE
032900           GO TO 1040-EXIT
033000           END-IF
033100           MOVE ZERO TO WS-CNT-SFX
033200           INSPECT LNKX-TICKER TALLYING WS-CNT-SFX FOR ALL '.US'
033300           IF WS-CNT-SFX > ZERO
033400           MOVE .15 TO LNKX-TAUX-RETENUE
033500           GO TO 1040-EXIT
033600           END-IF
033700           MOVE ZERO TO WS-CNT-SFX
033800           INSPECT LNKX-TICKER TALLYING WS-CNT-SFX FOR ALL '.PL'
033900           IF WS-CNT-SFX > ZERO
034000           MOVE .19 TO LNKX-TAUX-RETENUE
034100           GO TO 1040-EXIT
034200           END-IF
034300           MOVE ZERO TO WS-CNT-SFX
034400           INSPECT LNKX-TICKER TALLYING WS-CNT-SFX FOR ALL '.DK'
034500           IF WS-CNT-SFX > ZERO
034600           MOVE .15 TO LNKX-TAUX-RETENUE
034700           GO TO 1040-EXIT
034800           END-IF
034900           MOVE ZERO TO WS-CNT-SFX
035000           INSPECT LNKX-TICKER TALLYING WS-CNT-SFX FOR ALL '.UK'
035100           IF WS-CNT-SFX > ZERO
035200           MOVE ZERO TO LNKX-TAUX-RETENUE
035300           GO TO 1040-EXIT
035400           END-IF
035500           MOVE ZERO TO WS-CNT-SFX
035600           INSPECT LNKX-TICKER TALLYING WS-CNT-SFX FOR ALL '.IE'
035700           IF WS-CNT-SFX > ZERO
035800           MOVE .15 TO LNKX-TAUX-RETENUE
035900           GO TO 1040-EXIT
036000           END-IF
036100           MOVE ZERO TO WS-CNT-SFX
036200           INSPECT LNKX-TICKER TALLYING WS-CNT-SFX FOR ALL '.FR'
036300           IF WS-CNT-SFX > ZERO
036400           MOVE ZERO TO LNKX-TAUX-RETENUE
036500           GO TO 1040-EXIT
036600           END-IF
036700      *            AUCUN SUFFIXE RECONNU - PAS DE RETENUE CONVENTIONNELLE
036800           MOVE ZERO TO LNKX-TAUX-RETENUE
036900           .
037000       1040-EXIT.
037100           EXIT.
