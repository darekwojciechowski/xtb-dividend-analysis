000100      *********************************************************
000200      * PROGRAMME EFIDIV1                                     *
000300      * LANGAGE COBOL                                         *
000400      *                                                       *
000500      * CALCULETTE PRINCIPALE DU RELEVE DE DIVIDENDES ET DE   *
000600      * LA TAXE BELKA RESIDUELLE.  PILOTE L'ENSEMBLE DU        *
000700      * TRAITEMENT BATCH : IMPORT/FILTRE DU RELEVE DE CAISSE,  *
000800      * DETECTION DE LANGUE, VENTILATION DES RETENUES, CALCUL  *
000900      * DES TITRES, EXTRACTION DE LA RETENUE A LA SOURCE,      *
001000      * CONSTRUCTION DES COLONNES D'AFFICHAGE, APPEL DE LA     *
001100      * CALCULETTE DE TAXE BELKA (EFIDIVT) ET EDITION DU       *
001200      * RAPPORT.                                               *
001300      *********************************************************
001400       IDENTIFICATION DIVISION.
001500       PROGRAM-ID.     EFIDIV1.
001600       AUTHOR.         R BEPARDI.
001700       INSTALLATION.   SERVICE ETUDES - CELLULE CALCULETTES.
001800       DATE-WRITTEN.   11/04/86.
001900       DATE-COMPILED.  11/04/86.
002000       SECURITY.       USAGE INTERNE SERVICE - DIFFUSION RESTREINTE.
002100      *----------------------------------------------------------------*
002200      * HISTORIQUE DES MODIFICATIONS                                   *
002300      *----------------------------------------------------------------*
002400      * 11/04/86 RBE DEM.0001  CREATION - CALCULETTE DE DEPOUILLEMENT
002500      *                        DU RELEVE DE CAISSE COURTIER (1 FICHIER,
002600      *                        1 PASSE, PAS DE RETENUE ETRANGERE).
002700      * 03/09/87 RBE DEM.0014  AJOUT DU FILTRE DES LIGNES 'TOTAL' ET
002800      *                        DES LIGNES DE TYPE VIDE EN TETE DE RELEVE.
002900      * 22/01/89 JCO DEM.0031  PASSAGE DU REGROUPEMENT DATE+TICKER EN
003000      *                        TABLE MEMOIRE (ANCIENNEMENT TRI EXTERNE).
003100      * 14/06/90 JCO DEM.0052  AJOUT DE LA DETECTION DE LANGUE DU
003200      *                        RELEVE (FR/ANG) SUR L'ENTETE DE COLONNES.
003300      * 09/02/92 MDU DEM.0077  VENTILATION DES LIGNES DE RETENUE
003400      *                        NEGATIVES VERS LA COLONNE RETENUE.
003500      * 19/11/93 MDU DEM.0098  APPEL DE LA CALCULETTE DE TITRES AVEC
003600      *                        COURS DE CHANGE NBP (SS-PGM EFIDIVR).
003700      * 05/05/95 PLE DEM.0121  EXTRACTION DE LA RETENUE A LA SOURCE
003800      *                        PAR GROUPE DATE+TICKER (SS-PGM EFIDIVX).
003900      * 27/03/96 PLE DEM.0140  FUSION DES LIGNES APRES EXTRACTION DE
004000      *                        LA RETENUE, ARRONDI A 2 DECIMALES.
004100      * 14/10/97 PLE DEM.0163  APPEL DE LA CALCULETTE DE TAXE BELKA
004200      *                        (SS-PGM EFIDIVT) LIGNE A LIGNE.
004300      * 03/08/98 BEP DEM.0180  PASSAGE DE L'ANNEE SUR 4 POSITIONS DANS
004400      *                        LA CLE DE GROUPE (CHANTIER AN 2000).
004500      * 26/01/99 BEP DEM.0181  CONTROLE AN 2000 SUR LA TABLE DE TAUX
004600      *                        NBP ET SUR LA DATE D-1 (CF EFIDIVR).
004700      * 02/07/01 BEP DEM.0205  SUPPRESSION DU TRI EXTERNE RESIDUEL,
004800      *                        TABLE UNIQUE EN MEMOIRE (500 GROUPES).
004900      * 18/03/04 SVI DEM.0244  AJOUT DE LA LIGNE DE TOTAL GENERAL DE
005000      *                        TAXE BELKA EN PIED DE RAPPORT.
005100      * 09/09/07 SVI DEM.0271  CONTROLE DU TAUX .US A 30% (W-8BEN).
005110      * 19/02/10 SVI DEM.0313  RG S4 - ARRONDI DU NOMBRE DE TITRES EN
005112      *                        DEUX TEMPS (2 DECIMALES PUIS ENTIER) AU
005114      *                        LIEU D'UN ARRONDI DIRECT A L'ENTIER.
005120      * 19/02/10 SVI DEM.0314  TAX COLLECTED AMOUNT - BLANC SI TAUX DE
005122      *                        RETENUE NUL (ET NON SI MONTANT BRUT NUL),
005124      *                        RECONSTITUTION DU BRUT SUR RELEVE PLN.
005130      * 19/02/10 SVI DEM.0315  TAX COLLECTED % - CORRECTION DU CADRAGE
005132      *                        (WS-TAUX-EDIT ETAIT CALIBRE SUR LE TAUX
005134      *                        DE CHANGE A 4 DECIMALES, PAS SUR LE TAUX
005136      *                        DE RETENUE A 2 DECIMALES) - FORMAT 'NN%'.
005140      * 19/02/10 SVI DEM.0316  VENTILATION DE LA RETENUE SUR LE GROUPE -
005142      *                        PERFORM EN LIGNE REMPLACE PAR PARAGRAPHE
005144      *                        SEPARE (3010-MAJ-RETENUE-GROUPE).
005150      * 22/02/10 SVI DEM.0317  ANNOTATION DEVISE DU NET DIVIDEND ET DU
005152      *                        TAX COLLECTED AMOUNT, SUFFIXE ' PLN' SUR LE
005154      *                        EXCHANGE RATE D-1 ET LE TAX AMOUNT PLN
005156      *                        (COLONNES EDITEES SANS DEVISE JUSQU'ICI).
005202      * 22/02/10 SVI DEM.0319  1200-DETECTER-LANGUE VOYAIT TOUJOURS 'PL'
005204      *                        ('TYPE' ANGLAIS COMMENCE AUSSI PAR 'TYP') -
005206      *                        TEST REFAIT SUR LE MOT POLONAIS COMPLET.
005208      * 22/02/10 SVI DEM.0320  XDVTXN - LE CHAMP DERIVE DATE-AMJ ETAIT
005210      *                        IMBRIQUE DANS L'ENREGISTREMENT FICHIER ET
005212      *                        DECALAIT LA LECTURE DE TOUTES LES ZONES
005214      *                        SUIVANTES - SORTI EN WORKING-STORAGE,
005216      *                        RECORD CONTAINS CORRIGE.
005218      * 22/02/10 SVI DEM.0321  XDVRPT - SUPPRESSION DES ZONES D'EDITION
005220      *                        INUTILISEES (DOUBLON DE 5300-EDITER-LIGNE),
005222      *                        RECORD CONTAINS RAMENE A LA TAILLE REELLE.
005224      * 22/02/10 SVI DEM.0322  XDVRAT - SUPPRESSION DES LIBELLES TEXTE
005226      *                        JAMAIS RENSEIGNES, RECORD CONTAINS CORRIGE.
005232      * 23/02/10 SVI DEM.0323  6000-ECRIRE-ENTETE - LIBELLES D'ENTETE
005234      *                        TAX COLLECTED AMOUNT/TAX COLLECTED %/
005236      *                        EXCHANGE RATE D-1 CORRIGES (NE REPRENAIENT
005238      *                        PAS LE TEXTE DE LA SPEC RAPPORT) - ZONES
005240      *                        XDVRPT ELARGIES EN CONSEQUENCE, RECORD
005242      *                        CONTAINS DE RPT-FICHIER PORTE A 132.
005243      * 24/02/10 SVI DEM.0328  5100-RECUP-TAUX-D1 NE DASHAIT LE TAUX
005244      *                        NBP D-1 QUE SUR DEVISE PLN/BLANCS - AJOUT
005245      *                        DU GARDE-FOU SUR TAUX RETENUE >= 19% (X1).
005246      * 24/02/10 SVI DEM.0329  1100-REGROUPER-LIGNE NE COMPARAIT PAS LE
005247      *                        COMMENTAIRE - DEUX DECLARATIONS DU MEME
005249      *                        JOUR ETAIENT FUSIONNEES A TORT.
005250      *----------------------------------------------------------------*
005300       ENVIRONMENT DIVISION.
005400       CONFIGURATION SECTION.
005500       SPECIAL-NAMES.
005600           C01 IS TOP-OF-FORM.
005700       INPUT-OUTPUT SECTION.
005800       FILE-CONTROL.
005900           SELECT TXN-FICHIER   ASSIGN TO TRANSACT
006000                  ORGANIZATION  IS LINE SEQUENTIAL
006100                  FILE STATUS   IS WS-FS-TXN.
006200           SELECT RAT-FICHIER   ASSIGN TO TAUXNBP
006300                  ORGANIZATION  IS LINE SEQUENTIAL
006400                  FILE STATUS   IS WS-FS-RAT.
006500           SELECT RPT-FICHIER   ASSIGN TO DIVRAPP
006600                  ORGANIZATION  IS LINE SEQUENTIAL
006700                  FILE STATUS   IS WS-FS-RPT.
006800      *----------------------------------------------------------------*
006900       DATA DIVISION.
007000      *----------------------------------------------------------------*
007100       FILE SECTION.
007200       FD  TXN-FICHIER
007300           RECORD CONTAINS 144 CHARACTERS
007400           RECORDING MODE IS F.
007500       01  TXN-REG.
007600           COPY XDVTXN REPLACING 'X' BY 'TXN'.
007700
007800       FD  RAT-FICHIER
007900           RECORD CONTAINS 42 CHARACTERS
008000           RECORDING MODE IS F.
008100       01  RAT-REG.
008200           COPY XDVRAT REPLACING 'X' BY 'RAT'.
008300
008400       FD  RPT-FICHIER
008500           RECORD CONTAINS 132 CHARACTERS
008600           RECORDING MODE IS F.
008700       01  RPT-REG.
008800           COPY XDVRPT REPLACING 'X' BY 'RPT'.
008900      *----------------------------------------------------------------*
009000       WORKING-STORAGE SECTION.
009100      *   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
009200       01  SLATVARS              PIC X(122)                 VALUE 'SLAT
009300      -    'VARS START:02/07/0109:14:07BEPARDI        EFIDIV1 0027000027
009400      -    'DIV.PRD.PGM                                  SLAT VARS END'.
009500
009600       01  VERSION               PIC X(23) VALUE 'EFIDIV1  06 DU 22/02/10'.
009700
009800      *--- ZONES DE FIN DE FICHIER ET D'ETAT -------------------------*
009900       01  WS-FS-TXN             PIC X(02) VALUE SPACES.
010000       01  WS-FS-RAT             PIC X(02) VALUE SPACES.
010100       01  WS-FS-RPT             PIC X(02) VALUE SPACES.
010200       01  WS-INDICS.
010300           05  WS-FIN-TXN        PIC X(01) VALUE 'N'.
010400               88  FIN-TXN           VALUE 'O'.
010500           05  WS-LIGNE-GARDEE   PIC X(01) VALUE 'N'.
010600               88  LIGNE-GARDEE      VALUE 'O'.
010700           05  WS-PREMIERE-LIGNE PIC X(01) VALUE 'O'.
010800               88  PREMIERE-LIGNE    VALUE 'O'.
010900           05  WS-LANGUE-RELEVE  PIC X(03) VALUE 'ENG'.
011000               88  RELEVE-EST-PL     VALUE 'PL'.
011100      *--- COMPTEURS (TOUJOURS EN COMP SUR CETTE CHAINE) --------------*
011200       01  WS-COMPTEURS.
011300           05  WS-NB-LIGNES      PIC S9(07) COMP VALUE ZERO.
011400           05  WS-NB-GROUPES     PIC S9(05) COMP VALUE ZERO.
011500           05  WS-NB-FINALES     PIC S9(05) COMP VALUE ZERO.
011600           05  IX-GRP            PIC S9(05) COMP VALUE ZERO.
011700           05  IX-GRP2           PIC S9(05) COMP VALUE ZERO.
011800           05  IX-FIN            PIC S9(05) COMP VALUE ZERO.
011900           05  WS-NB-AVERT       PIC S9(05) COMP VALUE ZERO.
012000      *--- TABLE DES GROUPES DATE+TICKER+TYPE (ETAPE 1-2-3) -----------*
012100       01  TAB-GROUPES.
012200           05  TAB-GRP OCCURS 500 TIMES INDEXED BY IX-TG IX-TG2.
012300               COPY XDVGRP REPLACING 'X' BY 'TAB'.
012400      *--- TABLE DES LIGNES FUSIONNEES DATE+TICKER (ETAPE 4 ET SUIV.) -*
012500       01  TAB-FINALES.
012600           05  TAB-FIN OCCURS 500 TIMES INDEXED BY IX-TF.
012700               COPY XDVGRP REPLACING 'X' BY 'FIN'.
012800      *--- ZONE DE TRAVAIL POUR LA LIGNE LUE --------------------------*
012900       01  WRK-TXN.
013000           COPY XDVTXN REPLACING 'X' BY 'WRK'.
013100       01  WRK-TXN-INSPECT REDEFINES WRK-TXN
013200                               PIC X(144).
013210*     22/02/10 SVI DEM.0320 - CLE AAAAMMJJ RECOMPOSEE PAR
013220*     1150-CONVERTIR-DATE - HORS ARTICLE FICHIER (CF XDVTXN).
013230       01  WRK-TXN-DATE-AMJ      PIC 9(08).
013300      *--- ZONES DE TRAVAIL DIVERSES -----------------------------------*
013400       01  WS-RECH-TOTAL         PIC 9(03) COMP.
013500       01  WS-MONTANT-EDIT       PIC -9(07).99.
013600       01  WS-MONTANT-EDIT-X REDEFINES WS-MONTANT-EDIT
013700                               PIC X(11).
013800       01  WS-TAUX-EDIT          PIC 9(02).9(04).
013810*     RG S4 - ARRONDI EN DEUX TEMPS DU NOMBRE DE TITRES : D'ABORD
013820*     A 2 DECIMALES, PUIS CETTE VALEUR ARRONDIE A L'ENTIER LE PLUS
013830*     PROCHE (NE PAS ARRONDIR LA DIVISION DIRECTEMENT A L'ENTIER).
013840       01  WS-TITRES-2DEC        PIC S9(07)V99 VALUE ZERO.
013850*     MONTANT RETENUE EDITE (RELEVE USD : VALEUR ABSOLUE DU BRUT
013860*     PRELEVE ; RELEVE PLN : BRUT RECONSTITUE * TAUX DE RETENUE).
013870       01  WS-RETENUE-CALC       PIC S9(09)V99 VALUE ZERO.
013880*     TAX COLLECTED % - TAUX EN POURCENTAGE ENTIER (0.19 -> "19%")
013890       01  WS-PCT-ENTIER         PIC 9(03) VALUE ZERO.
013900       01  WS-PCT-EDIT           PIC ZZ9 VALUE ZERO.
013910*     RG - ANNOTATION DEVISE DES MONTANTS EDITES (NET DIVIDEND,
013920*     TAX COLLECTED AMOUNT) : ON ELIMINE LES BLANCS DE TETE DE
013930*     WS-MONTANT-EDIT-X (ZONE A SUPPRESSION DE ZEROS) AVANT DE
013940*     COLLER LA DEVISE, PAR CADRAGE SUR LONGUEUR VARIABLE.
013942       01  WS-NB-BLANCS          PIC S9(02) COMP VALUE ZERO.
013944       01  WS-MONTANT-LONG       PIC S9(02) COMP VALUE ZERO.
013946*     RG - TAX COLLECTED % : COMPTEURS DE CADRAGE POUR SUPPRIMER
013947*     LES BLANCS DE TETE DE WS-PCT-EDIT (TAUX JUSQU'A 3 CHIFFRES).
013948       01  WS-PCT-NB-BLANCS      PIC S9(02) COMP VALUE ZERO.
013949       01  WS-PCT-LONG           PIC S9(02) COMP VALUE ZERO.
013950      *--- ZONE DE LIAISON AVEC EFIDIVX (EXTRACTION COMMENTAIRE) -------*
014000       01  LNK-EXTRACT.
014100           05  LNKX-COMMENTAIRE PIC X(60).
014200           05  LNKX-TICKER      PIC X(12).
014300           05  LNKX-FONCTION    PIC X(01).
014400               88  LNKX-FCT-MONTANT      VALUE '1'.
014500               88  LNKX-FCT-RETENUE      VALUE '2'.
014600           05  LNKX-DEVISE      PIC X(03).
014700           05  LNKX-DIV-PAR-TITRE PIC 9(05)V9(04).
014800           05  LNKX-TAUX-RETENUE PIC 9V99.
014900           05  LNKX-CR          PIC 9(02).
015000           05  LNKX-RC          PIC 9(02).
015100      *--- ZONE DE LIAISON AVEC EFIDIVR (TAUX DE CHANGE NBP) -----------*
015200       01  LNK-TAUX.
015300           05  LNKR-FONCTION    PIC X(01).
015400               88  LNKR-FCT-CHARGER      VALUE '0'.
015500               88  LNKR-FCT-TAUX-JOUR    VALUE '1'.
015600               88  LNKR-FCT-TAUX-D1      VALUE '2'.
015700           05  LNKR-DEVISE      PIC X(03).
015800           05  LNKR-DATE        PIC 9(08).
015900           05  LNKR-DATE-D1     PIC 9(08).
016000           05  LNKR-TAUX        PIC 9(02)V9(04).
016100           05  LNKR-CR          PIC 9(02).
016200           05  LNKR-RC          PIC 9(02).
016300      *--- ZONE DE LIAISON AVEC EFIDIVT (TAXE BELKA) -------------------*
016400       01  LNK-BELKA.
016500           COPY XDVGRP REPLACING 'X' BY 'LNKB'.
016600       01  LNK-TOTAL-PLN         PIC S9(09)V99.
016700      *--- CODES RETOUR GENERAUX ----------------------------------------*
016800       01  CR                    PIC 9(02).
016900       01  RC                    PIC 9(02).
017000      *----------------------------------------------------------------*
017100       PROCEDURE DIVISION.
017200      *=======================================================
017300       0000-TRAITEMENT.
017400           PERFORM 0100-INITIALISER THRU 0100-EXIT
017500           PERFORM 1000-LIRE-TRANSACTIONS THRU 1000-EXIT
017600               UNTIL FIN-TXN
017700           PERFORM 4000-FUSIONNER-GROUPES THRU 4000-EXIT
017800           PERFORM 6000-ECRIRE-ENTETE THRU 6000-EXIT
017900           PERFORM 5000-CONSTRUIRE-COLONNES THRU 5000-EXIT
018000               VARYING IX-TF FROM 1 BY 1
018100               UNTIL IX-TF > WS-NB-FINALES
018200           PERFORM 7000-ECRIRE-RAPPORT THRU 7000-EXIT
018300           PERFORM 9000-TERMINER THRU 9000-EXIT
018400           STOP RUN
018500           .
018600      *----------------------------------------------------------------*
018700       0100-INITIALISER.
018800           OPEN INPUT  TXN-FICHIER
018900           OPEN OUTPUT RPT-FICHIER
019000           IF WS-FS-TXN NOT = '00'
019100              DISPLAY 'EFIDIV1 - OUVERTURE TRANSACT IMPOSSIBLE - FS='
019200                      WS-FS-TXN
019300              MOVE 16 TO RC
019400              STOP RUN
019500           END-IF
019600           MOVE '0' TO LNKR-FONCTION
019700           CALL 'EFIDIVR' USING LNK-TAUX
019800           IF LNKR-CR NOT = ZERO
019900              DISPLAY 'EFIDIV1 - CHARGEMENT TABLE DE TAUX NBP KO - CR='
020000                      LNKR-CR ' RC=' LNKR-RC
020100           END-IF
020200           MOVE ZERO TO LNK-TOTAL-PLN
020300           .
020400       0100-EXIT.
020500           EXIT.
020600      *----------------------------------------------------------------*
020700      * ETAPE 1 - IMPORT / FILTRE DU RELEVE DE CAISSE                  *
020800      *           (RG IMPORT : LIGNES 'TOTAL' ET TYPE VIDE REJETEES,   *
020900      *            SEULS LES 5 TYPES DIVIDENDE/RETENUE SONT GARDES)    *
021000      *----------------------------------------------------------------*
021100       1000-LIRE-TRANSACTIONS.
021200           READ TXN-FICHIER INTO WRK-TXN
021300               AT END
021400                   MOVE 'O' TO WS-FIN-TXN
021500                   GO TO 1000-EXIT
021600           END-READ
021700           ADD 1 TO WS-NB-LIGNES
021800           IF PREMIERE-LIGNE
021900              MOVE 'N' TO WS-PREMIERE-LIGNE
022000              PERFORM 1200-DETECTER-LANGUE THRU 1200-EXIT
022100              GO TO 1000-EXIT
022200           END-IF
022300           PERFORM 1010-FILTRER-LIGNE THRU 1010-EXIT
022400           IF LIGNE-GARDEE
022500              PERFORM 1150-CONVERTIR-DATE THRU 1150-EXIT
022600              PERFORM 1100-REGROUPER-LIGNE THRU 1100-EXIT
022700           END-IF
022800           .
022900       1000-EXIT.
023000           EXIT.
023100      *----------------------------------------------------------------*
023200       1010-FILTRER-LIGNE.
023300           MOVE 'N' TO WS-LIGNE-GARDEE
023400           MOVE ZERO TO WS-RECH-TOTAL
023500           INSPECT WRK-TXN-INSPECT TALLYING WS-RECH-TOTAL
023600                   FOR ALL 'Total'
023700           IF WS-RECH-TOTAL NOT = ZERO
023800              GO TO 1010-EXIT
023900           END-IF
024000           IF WRK-TXN-TYPE-OPER = SPACES
024100              GO TO 1010-EXIT
024200           END-IF
024300           IF WRK-TYPE-DIV-EN1 OR WRK-TYPE-DIV-FR
024400              OR WRK-TYPE-DIV-EN2 OR WRK-TYPE-RAS-EN
024500              OR WRK-TYPE-RAS-FR
024600              MOVE 'O' TO WS-LIGNE-GARDEE
024700           END-IF
024800           .
024900       1010-EXIT.
025000           EXIT.
025100      *----------------------------------------------------------------*
025200      * DECOMPOSITION DE LA DATE TEXTE DD.MM.YYYY EN CLE AAAAMMJJ       *
025300      *----------------------------------------------------------------*
025400       1150-CONVERTIR-DATE.
025500           IF WRK-TXN-DATE-JJ NOT NUMERIC
025600              OR WRK-TXN-DATE-MM NOT NUMERIC
025700              OR WRK-TXN-DATE-AAAA NOT NUMERIC
025800              MOVE ZERO TO WRK-TXN-DATE-AMJ
025900              GO TO 1150-EXIT
026000           END-IF
026100           STRING WRK-TXN-DATE-AAAA  DELIMITED BY SIZE
026200                  WRK-TXN-DATE-MM    DELIMITED BY SIZE
026300                  WRK-TXN-DATE-JJ    DELIMITED BY SIZE
026400                  INTO WS-MONTANT-EDIT-X
026500           MOVE WS-MONTANT-EDIT-X(1:8) TO WRK-TXN-DATE-AMJ
026600           .
026700       1150-EXIT.
026800           EXIT.
026900      *----------------------------------------------------------------*
027000       1200-DETECTER-LANGUE.
027010      *     22/02/10 SVI DEM.0319 - 'TYPE' (ENG) COMMENCE AUSSI PAR
027020      *     'TYP' : LE TEST SUR 3 CARACTERES NE DISTINGUAIT JAMAIS
027030      *     L'ANGLAIS DU POLONAIS (RELEVE TOUJOURS VU COMME 'PL').
027040      *     ON COMPARE DESORMAIS LE MOT POLONAIS COMPLET, BLANC DE
027050      *     FIN DE MOT INCLUS, POUR NE PAS CONFONDRE 'TYP' ET 'TYPE'.
027100           IF WRK-TXN-TYPE-OPER (1:4) = 'Typ '
027200              MOVE 'PL'  TO WS-LANGUE-RELEVE
027300           ELSE
027400              MOVE 'ENG' TO WS-LANGUE-RELEVE
027500           END-IF
027600           .
027700       1200-EXIT.
027800           EXIT.
027900      *----------------------------------------------------------------*
028000      * REGROUPEMENT DATE+TICKER+TYPE+COMMENTAIRE (CF SPEC ETAPE 3) -  *
028100      * DEUX LIGNES DU MEME JOUR/TICKER/TYPE MAIS A COMMENTAIRE         *
028200      * DIFFERENT (EX. DEUX DECLARATIONS DE DIVIDENDE DISTINCTES)       *
028250      * FORMENT DEUX GROUPES SEPARES (DEM.0329).                        *
028300      *----------------------------------------------------------------*
028400       1100-REGROUPER-LIGNE.
028500           SET IX-TG TO 1
028600           SEARCH TAB-GRP
028700               AT END
028800                   PERFORM 1110-CREER-GROUPE THRU 1110-EXIT
028900                   GO TO 1100-EXIT
029000               WHEN TAB-GRP-DATE (IX-TG)   = WRK-TXN-DATE-AMJ
029100                AND TAB-GRP-TICKER (IX-TG) = WRK-TXN-TICKER
029200                AND TAB-GRP-TYPE-OPER (IX-TG) = WRK-TXN-TYPE-OPER
029250                AND TAB-GRP-COMMENTAIRE (IX-TG) = WRK-TXN-COMMENTAIRE
029300                   ADD WRK-TXN-MONTANT TO TAB-GRP-MONTANT-BRUT (IX-TG)
029400                   GO TO 1100-EXIT
029500           END-SEARCH
029600           .
029700       1100-EXIT.
029800           EXIT.
029900      *----------------------------------------------------------------*
030000       1110-CREER-GROUPE.
030100           IF WS-NB-GROUPES >= 500
030200              DISPLAY 'EFIDIV1 - TABLE DES GROUPES SATUREE (500)'
030300              GO TO 1110-EXIT
030400           END-IF
030500           ADD 1 TO WS-NB-GROUPES
030600           SET IX-TG TO WS-NB-GROUPES
030700           INITIALIZE TAB-GRP (IX-TG)
030800           MOVE WRK-TXN-DATE-AMJ      TO TAB-GRP-DATE (IX-TG)
030900           MOVE WRK-TXN-TICKER        TO TAB-GRP-TICKER (IX-TG)
031000           MOVE WRK-TXN-TYPE-OPER     TO TAB-GRP-TYPE-OPER (IX-TG)
031100           MOVE WRK-TXN-COMMENTAIRE   TO TAB-GRP-COMMENTAIRE (IX-TG)
031200           MOVE WRK-TXN-MONTANT       TO TAB-GRP-MONTANT-BRUT (IX-TG)
031300           MOVE WS-LANGUE-RELEVE      TO TAB-GRP-LANGUE (IX-TG)
031400           .
031500       1110-EXIT.
031600           EXIT.
031700      *----------------------------------------------------------------*
031800      * ETAPE 3 (1ERE PASSE) - VENTILATION DES MONTANTS NEGATIFS VERS  *
031900      *          LA COLONNE RETENUE, CALCUL DES TITRES SUR LES LIGNES  *
032000      *          DIVIDENDE, EXTRACTION DE LA RETENUE PAR GROUPE        *
032100      *          DATE+TICKER, PUIS FUSION (ETAPE 4)                    *
032200      *----------------------------------------------------------------*
032300       4000-FUSIONNER-GROUPES.
032400           PERFORM 1300-VENTILER-RETENUE THRU 1300-EXIT
032500               VARYING IX-TG FROM 1 BY 1 UNTIL IX-TG > WS-NB-GROUPES
032600           PERFORM 2000-CALCULER-TITRES THRU 2000-EXIT
032700               VARYING IX-TG FROM 1 BY 1 UNTIL IX-TG > WS-NB-GROUPES
032800           PERFORM 3000-EXTRAIRE-RETENUE THRU 3000-EXIT
032900               VARYING IX-TG FROM 1 BY 1 UNTIL IX-TG > WS-NB-GROUPES
033000           PERFORM 4100-FUSION-UNE-LIGNE THRU 4100-EXIT
033100               VARYING IX-TG FROM 1 BY 1 UNTIL IX-TG > WS-NB-GROUPES
033200           .
033300       4000-EXIT.
033400           EXIT.
033500      *----------------------------------------------------------------*
033600       1300-VENTILER-RETENUE.
033700           IF TAB-GRP-MONTANT-BRUT (IX-TG) < ZERO
033800*          MONTANT NEGATIF = RETENUE : ON BASCULE VERS LA COLONNE
033900*          RETENUE ET ON VIDE LE DIVIDENDE NET DE CETTE LIGNE
034000              MOVE TAB-GRP-MONTANT-BRUT (IX-TG)
034100                                    TO TAB-GRP-RETENUE-MONTANT (IX-TG)
034200              MOVE ZERO             TO TAB-GRP-DIVIDENDE-NET (IX-TG)
034300           ELSE
034400              MOVE TAB-GRP-MONTANT-BRUT (IX-TG)
034500                                    TO TAB-GRP-DIVIDENDE-NET (IX-TG)
034600           END-IF
034700           .
034800       1300-EXIT.
034900           EXIT.
035000      *----------------------------------------------------------------*
035100      * ETAPE 4 - CALCUL DU NOMBRE DE TITRES (RG S1-S4, E1-E4, C1)     *
035200      *----------------------------------------------------------------*
035300       2000-CALCULER-TITRES.
035400           IF TAB-GRP-DIVIDENDE-NET (IX-TG) = ZERO
035500              OR TAB-GRP-COMMENTAIRE (IX-TG) = SPACES
035600              OR TAB-GRP-DATE (IX-TG) = ZERO
035700              GO TO 2000-EXIT
035800           END-IF
035900           MOVE TAB-GRP-COMMENTAIRE (IX-TG)  TO LNKX-COMMENTAIRE
036000           MOVE TAB-GRP-TICKER (IX-TG)       TO LNKX-TICKER
036100           SET LNKX-FCT-MONTANT TO TRUE
036200           CALL 'EFIDIVX' USING LNK-EXTRACT
036300           IF LNKX-DIV-PAR-TITRE = ZERO
036400              MOVE 'D' TO TAB-GRP-IND-TIRET (IX-TG)
036500              SET TAB-GRP-RC-DIV-ZERO (IX-TG) TO TRUE
036600              GO TO 2000-EXIT
036700           END-IF
036800           MOVE LNKX-DEVISE                  TO TAB-GRP-DEVISE (IX-TG)
036900           MOVE LNKX-DIV-PAR-TITRE           TO TAB-GRP-DIV-PAR-TITRE (IX-TG)
037000*         RG S3 - LE TAUX DE CHANGE N'EST APPLIQUE QUE SI LE RELEVE
037100*         EST EN POLONAIS ET LA DEVISE DU DIVIDENDE EST LE DOLLAR
037200           MOVE 1.0000 TO TAB-GRP-TAUX-CHANGE (IX-TG)
037300           IF TAB-GRP-LANGUE (IX-TG) = 'PL' AND
037400              TAB-GRP-DEVISE (IX-TG) = 'USD'
037500              MOVE TAB-GRP-DATE (IX-TG)      TO LNKR-DATE
037600              MOVE 'USD'                     TO LNKR-DEVISE
037700              SET LNKR-FCT-TAUX-JOUR TO TRUE
037800              CALL 'EFIDIVR' USING LNK-TAUX
037900              IF LNKR-CR = ZERO
038000                 MOVE LNKR-TAUX TO TAB-GRP-TAUX-CHANGE (IX-TG)
038100              ELSE
038200                 MOVE 'D' TO TAB-GRP-IND-TIRET (IX-TG)
038300                 GO TO 2000-EXIT
038400              END-IF
038500           END-IF
038600*         RG S2 - GARDE-FOU DIVISION PAR ZERO
038700           IF TAB-GRP-DIV-PAR-TITRE (IX-TG) * TAB-GRP-TAUX-CHANGE (IX-TG)
038800              = ZERO
038900              MOVE ZERO TO TAB-GRP-TITRES (IX-TG)
039000              DISPLAY 'EFIDIV1 - AVERTISSEMENT TITRES A ZERO - '
039100                      TAB-GRP-TICKER (IX-TG)
039200              ADD 1 TO WS-NB-AVERT
039300              GO TO 2000-EXIT
039400           END-IF
039500*         RG S1 - TITRES = DIVIDENDE TOTAL / (DIV PAR TITRE * TAUX)
039550*         RG S4 - ARRONDI A 2 DECIMALES D'ABORD, PUIS A L'ENTIER
039600           COMPUTE WS-TITRES-2DEC ROUNDED =
039700                TAB-GRP-DIVIDENDE-NET (IX-TG) /
039750              ( TAB-GRP-DIV-PAR-TITRE (IX-TG) * TAB-GRP-TAUX-CHANGE (IX-TG) )
039760           COMPUTE TAB-GRP-TITRES (IX-TG) ROUNDED = WS-TITRES-2DEC
039900*         DIVIDENDE RECONSTITUE = TITRES * DIVIDENDE PAR TITRE
040000           COMPUTE TAB-GRP-DIVIDENDE-NET (IX-TG) ROUNDED =
040100                TAB-GRP-TITRES (IX-TG) * TAB-GRP-DIV-PAR-TITRE (IX-TG)
040200           .
040300       2000-EXIT.
040400           EXIT.
040500      *----------------------------------------------------------------*
040600      * ETAPE 5 - EXTRACTION DE LA RETENUE A LA SOURCE (RG T1-T3)      *
040700      *           RECHERCHEE DANS TOUS LES GROUPES DE MEME DATE+TICKER *
040800      *----------------------------------------------------------------*
040900       3000-EXTRAIRE-RETENUE.
041000           IF TAB-GRP-TAUX-RETENUE (IX-TG) NOT = ZERO
041100              GO TO 3000-EXIT
041200           END-IF
041300           MOVE TAB-GRP-COMMENTAIRE (IX-TG)  TO LNKX-COMMENTAIRE
041400           MOVE TAB-GRP-TICKER (IX-TG)       TO LNKX-TICKER
041500           SET LNKX-FCT-RETENUE TO TRUE
041600           CALL 'EFIDIVX' USING LNK-EXTRACT
041700           IF LNKX-TAUX-RETENUE = ZERO
041800              SET TAB-GRP-RC-RETENUE-MANQ (IX-TG) TO TRUE
041900              DISPLAY 'EFIDIV1 - RETENUE PAR DEFAUT APPLIQUEE - '
042000                      TAB-GRP-TICKER (IX-TG)
042100              ADD 1 TO WS-NB-AVERT
042200           END-IF
042300           IF LNKX-RC = 04
042400              SET TAB-GRP-RC-RETENUE-30PC (IX-TG) TO TRUE
042500              DISPLAY 'EFIDIV1 - AVERTISSEMENT TAUX .US PROCHE DE 30% - '
042600                      TAB-GRP-TICKER (IX-TG) ' (VERIFIER W-8BEN)'
042700              ADD 1 TO WS-NB-AVERT
042800           END-IF
042900*         LE TAUX TROUVE S'APPLIQUE A TOUTES LES LIGNES DU GROUPE
043000*         DATE+TICKER (DIVIDENDE ET RETENUE)
043100*         19/02/10 SVI DEM.0316 - BOUCLE REECRITE EN PARAGRAPHE
043110*         SEPARE (PERFORM ... THRU ... VARYING) CONFORMEMENT AUX
043120*         NORMES DE LA CHAINE (PAS DE PERFORM EN LIGNE).
043200           PERFORM 3010-MAJ-RETENUE-GROUPE THRU 3010-EXIT
043300               VARYING IX-TG2 FROM 1 BY 1
043400               UNTIL IX-TG2 > WS-NB-GROUPES
044400           .
044500       3000-EXIT.
044600           EXIT.
044620      *----------------------------------------------------------------*
044640       3010-MAJ-RETENUE-GROUPE.
044660           IF TAB-GRP-DATE (IX-TG2)   = TAB-GRP-DATE (IX-TG)
044680           AND TAB-GRP-TICKER (IX-TG2) = TAB-GRP-TICKER (IX-TG)
044700               MOVE LNKX-TAUX-RETENUE TO TAB-GRP-TAUX-RETENUE (IX-TG2)
044720*             RG RETENUE EN DEVISE USD : ON PRESERVE LE MONTANT
044740*             BRUT DE RETENUE AVANT ECRASEMENT PAR LE POURCENTAGE
044760               IF TAB-GRP-DEVISE (IX-TG2) = 'USD'
044780                  MOVE TAB-GRP-RETENUE-MONTANT (IX-TG2)
044800                             TO TAB-GRP-RETENUE-BRUTE (IX-TG2)
044820               END-IF
044840           END-IF
044860           .
044880       3010-EXIT.
044900           EXIT.
044920      *----------------------------------------------------------------*
044940      * ETAPE 4 (SUITE) - FUSION DES LIGNES DE MEME DATE+TICKER EN UNE *
044960      *          SEULE LIGNE DE RAPPORT (DIVIDENDE + RETENUE)          *
044980      *----------------------------------------------------------------*
045100       4100-FUSION-UNE-LIGNE.
045200           SET IX-TF TO 1
045300           SEARCH TAB-FIN
045400               AT END
045500                   PERFORM 4110-CREER-FINALE THRU 4110-EXIT
045600                   GO TO 4100-EXIT
045700               WHEN FIN-GRP-DATE (IX-TF)   = TAB-GRP-DATE (IX-TG)
045800                AND FIN-GRP-TICKER (IX-TF) = TAB-GRP-TICKER (IX-TG)
045900                   PERFORM 4120-CUMULER-FINALE THRU 4120-EXIT
046000                   GO TO 4100-EXIT
046100           END-SEARCH
046200           .
046300       4100-EXIT.
046400           EXIT.
046500      *----------------------------------------------------------------*
046600       4110-CREER-FINALE.
046700           IF WS-NB-FINALES >= 500
046800              DISPLAY 'EFIDIV1 - TABLE DES LIGNES FINALES SATUREE (500)'
046900              GO TO 4110-EXIT
047000           END-IF
047100           ADD 1 TO WS-NB-FINALES
047200           SET IX-TF TO WS-NB-FINALES
047300           MOVE CORRESPONDING TAB-GRP (IX-TG) TO TAB-FIN (IX-TF)
047400           .
047500       4110-EXIT.
047600           EXIT.
047700      *----------------------------------------------------------------*
047800       4120-CUMULER-FINALE.
047900           ADD TAB-GRP-DIVIDENDE-NET (IX-TG)
048000                                    TO FIN-GRP-DIVIDENDE-NET (IX-TF)
048100           ADD TAB-GRP-TITRES (IX-TG)       TO FIN-GRP-TITRES (IX-TF)
048200           ADD TAB-GRP-RETENUE-MONTANT (IX-TG)
048300                                    TO FIN-GRP-RETENUE-MONTANT (IX-TF)
048400           ADD TAB-GRP-RETENUE-BRUTE (IX-TG)
048500                                    TO FIN-GRP-RETENUE-BRUTE (IX-TF)
048600           IF FIN-GRP-DEVISE (IX-TF) = SPACES
048700              MOVE TAB-GRP-DEVISE (IX-TG)      TO FIN-GRP-DEVISE (IX-TF)
048800           END-IF
048900           IF FIN-GRP-TAUX-RETENUE (IX-TF) = ZERO
049000              MOVE TAB-GRP-TAUX-RETENUE (IX-TG)
049100                                       TO FIN-GRP-TAUX-RETENUE (IX-TF)
049200           END-IF
049300           IF FIN-GRP-IND-TIRET (IX-TF) = SPACE
049400              MOVE TAB-GRP-IND-TIRET (IX-TG)   TO FIN-GRP-IND-TIRET (IX-TF)
049500           END-IF
049600           .
049700       4120-EXIT.
049800           EXIT.
049900      *----------------------------------------------------------------*
050000      * ETAPE 2 - EDITION DE L'ENTETE DU RAPPORT (1ERE LIGNE, LIBELLES *
050100      *           DE COLONNES SEPAREES PAR TABULATION)                *
050200      *----------------------------------------------------------------*
050300       6000-ECRIRE-ENTETE.
050310*     23/02/10 SVI DEM.0323 - LIBELLES 'TAX COLLECTED AMOUNT'/
050320*     'TAX COLLECTED %'/'DATE D-1'/'EXCHANGE RATE D-1'/'TAX
050330*     AMOUNT PLN' REMIS A L'IDENTIQUE DE LA SPEC RAPPORT (LES
050340*     ANCIENS LIBELLES 'TAX WITHHELD'/'WHT %' ETC. N'ETAIENT PAS
050350*     CONFORMES) - ZONES XDVRPT ELARGIES POUR LES PORTER SANS
050360*     TRONCATURE, CF FD RPT-FICHIER CI-DESSUS.
050400           MOVE SPACES             TO RPT-REG
050500           MOVE 'Date'              TO RPT-DATE
050600           MOVE 'Ticker'            TO RPT-TICKER
050700           MOVE 'Shares'            TO RPT-SHARES
050800           MOVE 'Net Dividend'      TO RPT-NET-DIVIDENDE
050900           MOVE 'Tax Collected Amount' TO RPT-RETENUE-MONTANT
051000           MOVE 'Tax Collected %'   TO RPT-RETENUE-PCT
051100           MOVE 'Date D-1'          TO RPT-DATE-D1
051200           MOVE 'Exchange Rate D-1' TO RPT-TAUX-D1
051300           MOVE 'Tax Amount PLN'    TO RPT-TAXE-PLN
051400           WRITE RPT-REG
051500           .
051600       6000-EXIT.
051700           EXIT.
051800      *----------------------------------------------------------------*
051900      * ETAPE 6/7 - COLONNES D'AFFICHAGE ET TAXE BELKA RESIDUELLE      *
052000      *             (RG X1-X5 POUR LE TAUX D-1, RG B1-B4 POUR LA TAXE)*
052100      *----------------------------------------------------------------*
052200       5000-CONSTRUIRE-COLONNES.
052300           PERFORM 5100-RECUP-TAUX-D1    THRU 5100-EXIT
052400           PERFORM 5200-CALCULER-BELKA   THRU 5200-EXIT
052500           PERFORM 5300-EDITER-LIGNE     THRU 5300-EXIT
052600           WRITE RPT-REG
052700           .
052800       5000-EXIT.
052900           EXIT.
053000      *----------------------------------------------------------------*
053100      * RG X1-X5 - TAUX NBP DU JOUR OUVRE PRECEDENT (D-1), AVEC RECUL  *
053200      *            EN ARRIERE SI LA VEILLE N'EST PAS UN JOUR COTE      *
053300      *----------------------------------------------------------------*
053400       5100-RECUP-TAUX-D1.
053410*     24/02/10 SVI DEM.0328 - RG T.COLL >= 19% : LE COURS D-1
053420*     N'EST PLUS RECHERCHE (COLONNES DATE D-1/TAUX D-1 A '-'),
053430*     MEME SUR UN RELEVE EN DEVISE ETRANGERE - SEUL LE TEST SUR
053440*     LA DEVISE LE FAISAIT JUSQU'ICI.
053450           IF FIN-GRP-TAUX-RETENUE (IX-TF) NOT < .19
053460              SET FIN-GRP-DATE-D1-TIRET (IX-TF) TO TRUE
053470              GO TO 5100-EXIT
053480           END-IF
053500           IF FIN-GRP-DEVISE (IX-TF) = SPACES
053600              OR FIN-GRP-DEVISE (IX-TF) = 'PLN'
053700              SET FIN-GRP-DATE-D1-TIRET (IX-TF) TO TRUE
053800              GO TO 5100-EXIT
053900           END-IF
054000           MOVE FIN-GRP-DEVISE (IX-TF)      TO LNKR-DEVISE
054100           MOVE FIN-GRP-DATE (IX-TF)        TO LNKR-DATE
054200           SET LNKR-FCT-TAUX-D1 TO TRUE
054300           CALL 'EFIDIVR' USING LNK-TAUX
054400           IF LNKR-CR NOT = ZERO
054500              SET FIN-GRP-DATE-D1-TIRET (IX-TF) TO TRUE
054600              SET FIN-GRP-RC-TAUX-ABSENT (IX-TF) TO TRUE
054700              GO TO 5100-EXIT
054800           END-IF
054900           MOVE LNKR-DATE-D1                TO FIN-GRP-DATE-D1 (IX-TF)
055000           MOVE LNKR-TAUX                   TO FIN-GRP-RATE-D1 (IX-TF)
055100           .
055200       5100-EXIT.
055300           EXIT.
055400      *----------------------------------------------------------------*
055500      * RG B1-B4 - TAXE BELKA RESIDUELLE (19 POUR CENT, CREDIT DE LA   *
055600      *            RETENUE ETRANGERE DEJA PRELEVEE PAR LE COURTIER)    *
055700      *----------------------------------------------------------------*
055800       5200-CALCULER-BELKA.
055900           IF FIN-GRP-DIVIDENDE-NET (IX-TF) = ZERO
056000              GO TO 5200-EXIT
056100           END-IF
056200           MOVE CORRESPONDING TAB-FIN (IX-TF) TO LNK-BELKA
056300           CALL 'EFIDIVT' USING LNK-BELKA LNK-TOTAL-PLN
056400           MOVE LNKB-GRP-TAXE-PLN               TO FIN-GRP-TAXE-PLN (IX-TF)
056500           .
056600       5200-EXIT.
056700           EXIT.
056800      *----------------------------------------------------------------*
056900       5300-EDITER-LIGNE.
057000           MOVE SPACES                      TO RPT-REG
057100           MOVE FIN-GRP-DATE (IX-TF)        TO WS-MONTANT-EDIT-X
057200           STRING WS-MONTANT-EDIT-X (1:4) '-'
057300                  WS-MONTANT-EDIT-X (5:2) '-'
057400                  WS-MONTANT-EDIT-X (7:2)
057500                  DELIMITED BY SIZE INTO RPT-DATE
057600           MOVE FIN-GRP-TICKER (IX-TF)      TO RPT-TICKER
057700           MOVE FIN-GRP-TITRES (IX-TF)      TO RPT-SHARES-NUM
057800           MOVE FIN-GRP-DIVIDENDE-NET (IX-TF) TO WS-MONTANT-EDIT
057810*         RG - ANNOTATION DEVISE DU NET DIVIDEND (CODE ISSU DU
057820*         SUFFIXE TICKER, RG C1)
057830           PERFORM 5305-SUPPRIMER-BLANCS THRU 5305-EXIT
057900           STRING WS-MONTANT-EDIT-X (WS-NB-BLANCS + 1 : WS-MONTANT-LONG)
057910                  ' '
057920                  FIN-GRP-DEVISE (IX-TF)
057930                  DELIMITED BY SIZE INTO RPT-NET-DIVIDENDE
057950*         RG - TAX COLLECTED AMOUNT : "-" SI LE TAUX DE RETENUE
057960*         EST ABSENT OU NUL (PAS LE MONTANT BRUT, QUI PEUT ETRE NUL
057970*         ALORS QU'UN TAUX EST CONNU)
058000           IF FIN-GRP-TAUX-RETENUE (IX-TF) = ZERO
058100              MOVE '-'                      TO RPT-RETENUE-MONTANT
058200           ELSE
058210              IF FIN-GRP-LANGUE (IX-TF) = 'PL'
058220*                RELEVE PLN (MONTANTS NETS) - BRUT=NET/(1-TAUX)
058230                 COMPUTE WS-RETENUE-CALC ROUNDED =
058240                    (FIN-GRP-DIVIDENDE-NET (IX-TF) /
058250                       (1 - FIN-GRP-TAUX-RETENUE (IX-TF)))
058260                    * FIN-GRP-TAUX-RETENUE (IX-TF)
058270              ELSE
058280*                RELEVE USD - VALEUR ABSOLUE DU MONTANT BRUT PRELEVE
058290                 IF FIN-GRP-RETENUE-MONTANT (IX-TF) < ZERO
058300                    COMPUTE WS-RETENUE-CALC =
058310                       FIN-GRP-RETENUE-MONTANT (IX-TF) * -1
058320                 ELSE
058330                    MOVE FIN-GRP-RETENUE-MONTANT (IX-TF)
058340                                             TO WS-RETENUE-CALC
058350                 END-IF
058360              END-IF
058370              MOVE WS-RETENUE-CALC          TO WS-MONTANT-EDIT
058380              PERFORM 5305-SUPPRIMER-BLANCS THRU 5305-EXIT
058400              STRING WS-MONTANT-EDIT-X (WS-NB-BLANCS + 1 : WS-MONTANT-LONG)
058410                     ' '
058420                     FIN-GRP-DEVISE (IX-TF)
058430                     DELIMITED BY SIZE INTO RPT-RETENUE-MONTANT
058500           END-IF
058600           IF FIN-GRP-TAUX-RETENUE (IX-TF) = ZERO
058700              MOVE '-'                      TO RPT-RETENUE-PCT
058800           ELSE
058810*             RG - TAX COLLECTED % : TAUX EN ENTIER SUIVI DE '%'
058820*             (EX. 0,19 -> '19%') - NE PAS REUTILISER WS-TAUX-EDIT
058830*             (CADRE SUR 4 DECIMALES, FORMAT DU TAUX DE CHANGE).
058835*             24/02/10 SVI DEM.0330 - LE TAUX PEUT ATTEINDRE 3
058836*             CHIFFRES (RPT-RETENUE-PCT SUR 3 POSITIONS + '%') -
058837*             CADRAGE PAR SUPPRESSION DE ZONE A ZEROS SUPPRIMES
058838*             (WS-PCT-EDIT) AU LIEU DE LA TRANCHE FIXE (2:2) QUI
058839*             TRONQUAIT LE PREMIER CHIFFRE DES TAUX >= 100%.
058840              COMPUTE WS-PCT-ENTIER =
058850                 FIN-GRP-TAUX-RETENUE (IX-TF) * 100
058855              MOVE WS-PCT-ENTIER            TO WS-PCT-EDIT
058858              MOVE ZERO                     TO WS-PCT-NB-BLANCS
058862              INSPECT WS-PCT-EDIT TALLYING WS-PCT-NB-BLANCS
058864                  FOR LEADING SPACE
058866              COMPUTE WS-PCT-LONG = 3 - WS-PCT-NB-BLANCS
058870              MOVE SPACES                   TO RPT-RETENUE-PCT
058880              STRING WS-PCT-EDIT (WS-PCT-NB-BLANCS + 1 : WS-PCT-LONG)
058890                     '%'
058895                     DELIMITED BY SIZE INTO RPT-RETENUE-PCT
059500           END-IF
059600           IF FIN-GRP-DATE-D1-TIRET (IX-TF)
059700              MOVE '-'                      TO RPT-DATE-D1
059800              MOVE '-'                      TO RPT-TAUX-D1
059900           ELSE
060000              MOVE FIN-GRP-DATE-D1 (IX-TF)  TO WS-MONTANT-EDIT-X
060100              STRING WS-MONTANT-EDIT-X (1:4) '-'
060200                     WS-MONTANT-EDIT-X (5:2) '-'
060300                     WS-MONTANT-EDIT-X (7:2)
060400                     DELIMITED BY SIZE INTO RPT-DATE-D1
060500              MOVE FIN-GRP-RATE-D1 (IX-TF)  TO WS-TAUX-EDIT
060550*             RG - EXCHANGE RATE D-1 EDITE AVEC SUFFIXE ' PLN'
060600              STRING WS-TAUX-EDIT ' PLN'    DELIMITED BY SIZE
060650                                             INTO RPT-TAUX-D1
060700           END-IF
060800           IF FIN-GRP-TAXE-PLN (IX-TF) = ZERO
060900              MOVE '-'                      TO RPT-TAXE-PLN
061000           ELSE
061100              MOVE FIN-GRP-TAXE-PLN (IX-TF) TO WS-MONTANT-EDIT
061150*             RG B3 - TAX AMOUNT PLN EDITE AVEC SUFFIXE ' PLN'
061200              PERFORM 5305-SUPPRIMER-BLANCS THRU 5305-EXIT
061220              STRING WS-MONTANT-EDIT-X (WS-NB-BLANCS + 1 : WS-MONTANT-LONG)
061240                     ' PLN'
061260                     DELIMITED BY SIZE INTO RPT-TAXE-PLN
061300           END-IF
061400           .
061500       5300-EXIT.
061600           EXIT.
061620      *----------------------------------------------------------------*
061640      * SUPPRESSION DES BLANCS DE TETE DE WS-MONTANT-EDIT-X (ZONE A    *
061650      * SUPPRESSION DE ZEROS) AVANT COLLAGE D'UN SUFFIXE DEVISE        *
061660      *----------------------------------------------------------------*
061680       5305-SUPPRIMER-BLANCS.
061700           MOVE ZERO                        TO WS-NB-BLANCS
061720           INSPECT WS-MONTANT-EDIT-X TALLYING WS-NB-BLANCS
061740               FOR LEADING SPACE
061760           COMPUTE WS-MONTANT-LONG = 11 - WS-NB-BLANCS
061780           .
061800       5305-EXIT.
061820           EXIT.
061840      *----------------------------------------------------------------*
061860      * PIED DE RAPPORT - TOTAL GENERAL DE LA TAXE BELKA RESIDUELLE    *
061880      *----------------------------------------------------------------*
062000       7000-ECRIRE-RAPPORT.
062100           MOVE SPACES                      TO RPT-REG
062200           MOVE 'TOTAL GENERAL'             TO RPT-DATE
062300           MOVE LNK-TOTAL-PLN               TO WS-MONTANT-EDIT
062400           MOVE WS-MONTANT-EDIT-X           TO RPT-TAXE-PLN
062500           WRITE RPT-REG
062600           IF WS-NB-AVERT NOT = ZERO
062700              DISPLAY 'EFIDIV1 - NOMBRE D''AVERTISSEMENTS : ' WS-NB-AVERT
062800           END-IF
062900           .
063000       7000-EXIT.
063100           EXIT.
063200      *----------------------------------------------------------------*
063300       9000-TERMINER.
063400           CLOSE TXN-FICHIER
063500           CLOSE RPT-FICHIER
063600           DISPLAY 'EFIDIV1 - FIN NORMALE - LIGNES LUES : ' WS-NB-LIGNES
063700           DISPLAY 'EFIDIV1 - GROUPES DATE+TICKER : ' WS-NB-FINALES
063800           .
063900       9000-EXIT.
064000           EXIT.
