000100      *********************************************************
000200      * PROGRAMME EFIDIVT                                     *
000300      * LANGAGE COBOL                                         *
000400      *                                                       *
000500      * CE SOUS-PROGRAMME EST LA CALCULETTE DE LA TAXE BELKA  *
000600      * RESIDUELLE (IMPOT POLONAIS SUR LES REVENUS DE         *
000700      * CAPITAUX MOBILIERS, TAUX DE 19%) DUE SUR UN GROUPE    *
000800      * DATE+TICKER, APRES IMPUTATION DE LA RETENUE A LA      *
000900      * SOURCE DEJA PRELEVEE A L'ETRANGER PAR LE COURTIER.    *
001000      *********************************************************
001100       IDENTIFICATION DIVISION.
001200       PROGRAM-ID.     EFIDIVT.
001300       AUTHOR.         S VIALATTE.
001400       INSTALLATION.   SERVICE ETUDES - CELLULE CALCULETTES.
001500       DATE-WRITTEN.   13/03/07.
001600       DATE-COMPILED.  13/03/07.
001700       SECURITY.       USAGE INTERNE SERVICE - DIFFUSION RESTREINTE.
001800      *----------------------------------------------------------------*
001900      * HISTORIQUE DES MODIFICATIONS                                   *
002000      *----------------------------------------------------------------*
002100      * 13/03/07 SVI DEM.0271  CREATION - CALCULETTE DE LA TAXE BELKA
002200      *                        RESIDUELLE, REPREND LE SCHEMA DE LA
002300      *                        CALCULETTE TAXE FONCIERE (VERIF/CALCUL/
002400      *                        RETOUR) DE LA CELLULE.
002500      * 04/02/08 SVI DEM.0288  TENTATIVE DE PLAFONNEMENT DU CREDIT
002600      *                        D'IMPOT ETRANGER SUR LA BASE CONVERTIE -
002700      *                        FORMULE ABANDONNEE, VOIR DEM.0312.
002800      * 26/01/99 BEP DEM.0181  CONTROLE AN 2000 - SANS OBJET (PROGRAMME
002900      *                        CREE APRES LE PASSAGE DE L'AN 2000,
003000      *                        MENTIONNE ICI POUR MEMOIRE DU DOSSIER).
003100      * 17/11/09 SVI DEM.0305  CUMUL DU TOTAL GENERAL DIRECTEMENT SUR
003200      *                        LA ZONE DE LIAISON (PLUS DE ZONE GLOBAL,
003300      *                        CHAQUE APPEL AJOUTE SA PART AU TOTAL).
003400      * 14/01/10 SVI DEM.0312  REPRISE COMPLETE DE LA FORMULE DE CALCUL
003500      *                        SUITE A RECETTE BUREAU D'ETUDES POLOGNE :
003600      *                        LA FORMULE DEM.0288 (BASE IMPOSABLE EN
003700      *                        PLN PUIS CREDIT PLAFONNE) DONNAIT UN
003800      *                        RESULTAT FAUX DES QUE LA RETENUE N'ETAIT
003900      *                        PAS NULLE.  LA TAXE EST MAINTENANT
004000      *                        CALCULEE SELON LE MODELE OFFICIEL
004100      *                        "RELEVE PLN" / "RELEVE USD" DU CAHIER
004200      *                        DES CHARGES BELKA, CF PARAGRAPHES
004300      *                        4000-CALCULER-TAXE-RESIDUELLE.
004310      * 22/01/10 SVI DEM.0314  LE TAUX D-1 DE SUBSTITUTION (RG X1)
004320      *                        NE DOIT PLUS SE FIER AU SEUL OCTET
004330      *                        GRP-IND-TIRET : EFIDIV1 Y RANGE 'D'
004340      *                        (DATE-D1-TIRET) AUSSI BIEN QUAND LE
004350      *                        RELEVE EST EN PLN QUE QUAND EFIDIVR
004360      *                        N'A TROUVE AUCUN COURS - LE CALCUL SE
004370      *                        FIE DESORMAIS DIRECTEMENT A GRP-RATE-D1
004380      *                        NON RENSEIGNE (ZERO), CF 2000-DETERMINER-
004390      *                        TAUX-CHANGE.
004400      *----------------------------------------------------------------*
004500       ENVIRONMENT DIVISION.
004600       CONFIGURATION SECTION.
004700       SPECIAL-NAMES.
004800           C01 IS TOP-OF-FORM.
004900      *----------------------------------------------------------------*
005000       DATA DIVISION.
005100      *----------------------------------------------------------------*
005200       WORKING-STORAGE SECTION.
005300      *   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
005400       01  SLATVARS              PIC X(122)                 VALUE 'SLAT
005500      -    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
005600      -    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
005700
005800       01  VERSION               PIC X(23) VALUE 'EFIDIVT  05 DU 22/01/10'.
005900      *--- TAUX DE LA TAXE BELKA (RG B1-B3) -------------------------*
006000       01  WS-TAUX-BELKA         PIC V99 VALUE .19.
006100      *--- SEUIL D'EXONERATION : RETENUE ETRANGERE >= TAUX BELKA ----*
006200       01  WS-SEUIL-EXONERE      PIC V99 VALUE .19.
006300      *--- ZONES DE TRAVAIL POUR LE CALCUL DE LA TAXE RESIDUELLE ----*
006400       01  WS-ZONES-CALCUL.
006500           05  WS-TAUX-CHANGE-EFF   PIC 9(02)V9(04) VALUE ZERO.
006600           05  WS-RETENUE-ABSOLUE   PIC S9(09)V99   VALUE ZERO.
006700           05  WS-MONTANT-BRUT-RECO PIC S9(09)V99   VALUE ZERO.
006800           05  WS-TAXE-AVANT-CHANGE PIC S9(09)V99   VALUE ZERO.
006900           05  FILLER               PIC X(10) VALUE SPACES.
007000       01  WS-TAUX-CHANGE-EFF-X REDEFINES WS-TAUX-CHANGE-EFF
007100                               PIC 9(06).
007200      *----------------------------------------------------------------*
007300       LINKAGE SECTION.
007400      * ZONE DE LIAISON DU GROUPE DATE+TICKER (DONNEES ET RESULTAT)
007500       01  LNK-BELKA.
007600           COPY XDVGRP REPLACING 'X' BY 'LNKB'.
007700      * TOTAL GENERAL DE LA TAXE BELKA, CUMULE D'APPEL EN APPEL
007800       01  LNK-TOTAL-PLN         PIC S9(09)V99.
007900      *----------------------------------------------------------------*
008000       PROCEDURE DIVISION USING LNK-BELKA LNK-TOTAL-PLN.
008100      *--------------------------------------------------------------*
008200       0000-TRAITEMENT.
008300           MOVE ZERO TO LNKB-GRP-TAXE-PLN
008400           PERFORM 1000-VERIFIER-DONNEES THRU 1000-EXIT
008500           IF LNKB-GRP-CR NOT > ZERO
008600              PERFORM 2000-DETERMINER-TAUX-CHANGE THRU 2000-EXIT
008700              PERFORM 3000-VALORISER-RETENUE-ABSOLUE THRU 3000-EXIT
008800              PERFORM 4000-CALCULER-TAXE-RESIDUELLE THRU 4000-EXIT
008900              PERFORM 5000-CUMULER-TOTAL-GENERAL THRU 5000-EXIT
009000           END-IF
009100           EXIT PROGRAM
009200           .
009300      *----------------------------------------------------------------*
009400      * CONTROLE DES DONNEES DU GROUPE AVANT CALCUL                   *
009500      *----------------------------------------------------------------*
009600       1000-VERIFIER-DONNEES.
009700           IF LNKB-GRP-DIVIDENDE-NET NOT NUMERIC
009800              OR LNKB-GRP-DIVIDENDE-NET = ZERO
009900              MOVE 12 TO LNKB-GRP-CR
010000              MOVE 02 TO LNKB-GRP-RC
010100              GO TO 1000-EXIT
010200           END-IF
010300           .
010400       1000-EXIT.
010500           EXIT.
010600      *----------------------------------------------------------------*
010700      * RG X1 - LE PLN NE SE CONVERTIT PAS (TAUX 1.0000) ; UN TAUX   *
010800      *         D-1 NON ALIMENTE PAR EFIDIV1/EFIDIVR (ZONE RESTEE A  *
010900      *         ZERO - RELEVE PLN, OU RG X2/X4) COMPTE AUSSI POUR    *
011000      *         1.0000 DANS LA FORMULE.                              *
011100       2000-DETERMINER-TAUX-CHANGE.
011200           IF LNKB-GRP-RATE-D1 = ZERO
011300              MOVE 1.0000 TO WS-TAUX-CHANGE-EFF
011400           ELSE
011500              MOVE LNKB-GRP-RATE-D1 TO WS-TAUX-CHANGE-EFF
011600           END-IF
011700           .
011800       2000-EXIT.
011900           EXIT.
012000      *----------------------------------------------------------------*
012100      * LE MONTANT DE RETENUE CIRCULE AU SIGNE DE LA LIGNE RELEVE      *
012200      * (NEGATIF) - LA FORMULE BELKA L'EMPLOIE EN VALEUR ABSOLUE, UN   *
012300      * MONTANT NUL COMPTANT POUR "TAX COLLECTED = -"                  *
012400      *----------------------------------------------------------------*
012500       3000-VALORISER-RETENUE-ABSOLUE.
012600           IF LNKB-GRP-RETENUE-MONTANT < ZERO
012700              COMPUTE WS-RETENUE-ABSOLUE = LNKB-GRP-RETENUE-MONTANT * -1
012800           ELSE
012900              MOVE LNKB-GRP-RETENUE-MONTANT TO WS-RETENUE-ABSOLUE
013000           END-IF
013100           .
013200       3000-EXIT.
013300           EXIT.
013400      *----------------------------------------------------------------*
013500      * RG B1 - RETENUE ETRANGERE >= 19% : OBLIGATION POLONAISE DEJA   *
013600      *         COUVERTE, TAXE BELKA RESIDUELLE = "-" (ZERO ICI)       *
013700      * RG B2 - RELEVE EN PLN : TAXE = (NET * 19% - RETENUE) * TAUX D-1*
013800      * RG B3 - RELEVE EN USD : BRUT = NET + RETENUE, PUIS MEME CALCUL *
013900      *         SUR LE BRUT RECONSTITUE                                *
014000      *----------------------------------------------------------------*
014100       4000-CALCULER-TAXE-RESIDUELLE.
014200           IF LNKB-GRP-TAUX-RETENUE NOT < WS-SEUIL-EXONERE
014300              MOVE ZERO TO LNKB-GRP-TAXE-PLN
014400              GO TO 4000-EXIT
014500           END-IF
014600           IF LNKB-GRP-LANGUE = 'PL'
014700      *            RG B2 - VARIANTE "RELEVE PLN" (MONTANTS NETS)
014800              COMPUTE WS-TAXE-AVANT-CHANGE ROUNDED =
014900                  (LNKB-GRP-DIVIDENDE-NET * WS-TAUX-BELKA)
015000                                            - WS-RETENUE-ABSOLUE
015100           ELSE
015200      *            RG B3 - VARIANTE "RELEVE USD" (RECONSTITUTION DU BRUT)
015300              COMPUTE WS-MONTANT-BRUT-RECO ROUNDED =
015400                  LNKB-GRP-DIVIDENDE-NET + WS-RETENUE-ABSOLUE
015500              COMPUTE WS-TAXE-AVANT-CHANGE ROUNDED =
015600                  (WS-MONTANT-BRUT-RECO * WS-TAUX-BELKA)
015700                                            - WS-RETENUE-ABSOLUE
015800           END-IF
015900           COMPUTE LNKB-GRP-TAXE-PLN ROUNDED =
016000               WS-TAXE-AVANT-CHANGE * WS-TAUX-CHANGE-EFF
016100           .
016200       4000-EXIT.
016300           EXIT.
016400      *----------------------------------------------------------------*
016500      * RG B4 - CUMUL DU TOTAL GENERAL DE LA TAXE BELKA SUR LA ZONE DE *
016600      *         LIAISON (CUMUL PERSISTANT D'UN APPEL A L'AUTRE)        *
016700      *----------------------------------------------------------------*
016800       5000-CUMULER-TOTAL-GENERAL.
016900           ADD LNKB-GRP-TAXE-PLN TO LNK-TOTAL-PLN
017000           .
017100       5000-EXIT.
017200           EXIT.
