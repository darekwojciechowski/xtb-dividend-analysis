000100*================================================================*
000200* XDVRPT  -  LIGNE DU RAPPORT DIVIDENDES (1 LIGNE / DATE+TICKER)*
000300* GABARIT GENERIQUE - COPY XDVRPT REPLACING 'X' BY <PREFIXE>    *
000400*                                                                *
000500* LIGNE EXPORTEE EN SEPARATEUR TABULATION.  CHAQUE COLONNE EST  *
000600* UNE ZONE EDITEE ALPHANUMERIQUE ; LES ZONES 'TIRET' PORTENT    *
000700* '-' QUAND LA COLONNE EST SANS OBJET (CF SPEC RAPPORT).        *
000800*================================================================*
000900 05  X-RPT-DATE                PIC X(10).
001000 05  FILLER                    PIC X(01) VALUE X'09'.
001100 05  X-RPT-TICKER              PIC X(12).
001200 05  FILLER                    PIC X(01) VALUE X'09'.
001300 05  X-RPT-SHARES              PIC X(09).
001400 05  X-RPT-SHARES-NUM REDEFINES X-RPT-SHARES
001500                               PIC 9(09).
001600 05  FILLER                    PIC X(01) VALUE X'09'.
001700 05  X-RPT-NET-DIVIDENDE       PIC X(14).
001800 05  FILLER                    PIC X(01) VALUE X'09'.
001910*     22/02/10 SVI DEM.0323 - ZONES RETENUE-MONTANT/RETENUE-PCT/
001920*     TAUX-D1 ELARGIES POUR PORTER LES LIBELLES D'ENTETE 'TAX
001930*     COLLECTED AMOUNT' / 'TAX COLLECTED %' / 'EXCHANGE RATE D-1'
001940*     (CF SPEC RAPPORT) SANS TRONCATURE.
001950 05  X-RPT-RETENUE-MONTANT     PIC X(21).
002000 05  FILLER                    PIC X(01) VALUE X'09'.
002100 05  X-RPT-RETENUE-PCT         PIC X(15).
002200 05  FILLER                    PIC X(01) VALUE X'09'.
002300 05  X-RPT-DATE-D1             PIC X(10).
002400 05  FILLER                    PIC X(01) VALUE X'09'.
002500 05  X-RPT-TAUX-D1             PIC X(18).
002600 05  FILLER                    PIC X(01) VALUE X'09'.
002700 05  X-RPT-TAXE-PLN            PIC X(14).
002750*     22/02/10 SVI DEM.0321 - LES ZONES NUMERIQUES DE TRAVAIL
002760*     (MONTANT-EDIT, TAUX-EDIT) QUI FIGURAIENT ICI FAISAIENT
002770*     DOUBLE EMPLOI AVEC WS-MONTANT-EDIT/WS-TAUX-EDIT DU PROGRAMME
002780*     APPELANT (CF EFIDIV1 PARA 5300-EDITER-LIGNE) ET N'ETAIENT
002790*     JAMAIS RENSEIGNEES ICI - SUPPRIMEES, ARTICLE RAMENE A SA
002795*     TAILLE REELLE D'EXPORT.
003300 05  FILLER                    PIC X(01) VALUE SPACES.
