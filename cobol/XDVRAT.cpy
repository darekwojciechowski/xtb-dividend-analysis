000100*================================================================*
000200* XDVRAT  -  ARTICLE TABLE DES COURS DE CHANGE NBP (ARCHIVE A)  *
000300* GABARIT GENERIQUE - COPY XDVRAT REPLACING 'X' BY <PREFIXE>    *
000400*                                                                *
000500* UN ARTICLE PAR JOUR DE COTATION DE LA BANQUE CENTRALE DE      *
000600* POLOGNE (NBP), TABLE A.  SOURCE EN VIRGULE DECIMALE, 4        *
000700* DECIMALES ; RECOMPOSE ICI EN PIC 9 POUR LES CALCULS.          *
000800*================================================================*
000900 05  X-RAT-DATE                PIC 9(08).
001000 05  X-RAT-DATE-DECOUPE REDEFINES X-RAT-DATE.
001100     10  X-RAT-AAAA            PIC 9(04).
001200     10  X-RAT-MM              PIC 9(02).
001300     10  X-RAT-JJ              PIC 9(02).
001450*     22/02/10 SVI DEM.0322 - LES LIBELLES TEXTE ('1 USD', ETC.)
001460*     QUI PRECEDAIENT CHAQUE TAUX N'ETAIENT JAMAIS RENSEIGNES NI
001470*     EXPLOITES (LE TICKER PORTE DEJA LA DEVISE) - SUPPRIMES,
001480*     ARTICLE RAMENE A SA TAILLE REELLE.
001500 05  X-RAT-1USD                PIC 9(02)V9(04).
001700 05  X-RAT-1EUR                PIC 9(02)V9(04).
001900 05  X-RAT-1GBP                PIC 9(02)V9(04).
002100 05  X-RAT-1DKK                PIC 9(02)V9(04).
002200 05  FILLER                    PIC X(10) VALUE SPACES.
