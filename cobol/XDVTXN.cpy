000100*================================================================*
000200* XDVTXN  -  ARTICLE OPERATION DE CAISSE (RELEVE COURTIER)      *
000300* GABARIT GENERIQUE - COPY XDVTXN REPLACING 'X' BY <PREFIXE>    *
000400*                                                                *
000500* PORTE UNE LIGNE DU RELEVE DE CAISSE DU COURTIER (DEPOT,       *
000600* DIVIDENDE, RETENUE A LA SOURCE, ACHAT/VENTE TITRE ...).       *
000700* SEULES LES LIGNES DIVIDENDE ET RETENUE SONT CONSERVEES PAR    *
000800* LE FILTRE D'IMPORT (CF EFIDIV1 PARA 1000-LIRE-TRANSACTIONS).  *
000900*================================================================*
001000 05  X-TXN-ID                  PIC X(10).
001100 05  X-TXN-DATE-TEXTE.
001200     10  X-TXN-DATE-JJ         PIC X(02).
001300     10  FILLER                PIC X(01) VALUE '.'.
001400     10  X-TXN-DATE-MM         PIC X(02).
001500     10  FILLER                PIC X(01) VALUE '.'.
001600     10  X-TXN-DATE-AAAA       PIC X(04).
001700     10  FILLER                PIC X(01) VALUE SPACE.
001800     10  X-TXN-HEURE-HH        PIC X(02).
001900     10  FILLER                PIC X(01) VALUE ':'.
002000     10  X-TXN-HEURE-MN        PIC X(02).
002100     10  FILLER                PIC X(01) VALUE ':'.
002200     10  X-TXN-HEURE-SS        PIC X(02).
002300 05  X-TXN-DATE-BRUTE REDEFINES X-TXN-DATE-TEXTE
002400                               PIC X(19).
002450*     22/02/10 SVI DEM.0320 - LA CLE AAAAMMJJ RECOMPOSEE (CALCULEE
002460*     APRES LECTURE PAR 1150-CONVERTIR-DATE) N'EST PAS UNE ZONE DU
002470*     RELEVE COURTIER - ELLE NE DOIT PAS FIGURER DANS L'ARTICLE
002480*     FICHIER SOUS PEINE DE DECALER LA LECTURE DES ZONES SUIVANTES.
002490*     ELLE EST PORTEE EN ZONE DE TRAVAIL PAR LE PROGRAMME APPELANT.
002700 05  X-TXN-TYPE-OPER           PIC X(25).
002800     88  X-TYPE-DIV-EN1            VALUE 'Dividend'.
002900     88  X-TYPE-DIV-FR             VALUE 'Dywidenda'.
003000     88  X-TYPE-DIV-EN2            VALUE 'DIVIDENT'.
003100     88  X-TYPE-RAS-EN             VALUE 'Withholding Tax'.
003200     88  X-TYPE-RAS-FR             VALUE 'Podatek od dywidend'.
003300     88  X-TYPE-VIDE               VALUE SPACES.
003400 05  X-TXN-TICKER              PIC X(12).
003500 05  X-TXN-TICKER-DECOUPE REDEFINES X-TXN-TICKER.
003600     10  X-TIC-RACINE          PIC X(09).
003700     10  X-TIC-POINT           PIC X(01).
003800     10  X-TIC-PLACE           PIC X(02).
003900 05  X-TXN-COMMENTAIRE         PIC X(60).
004000 05  X-TXN-MONTANT             PIC S9(7)V99.
004100 05  X-TXN-MONTANT-X9 REDEFINES X-TXN-MONTANT
004200                               PIC S9(09).
004300 05  X-TXN-LIGNE-TOTAL         PIC X(01) VALUE 'N'.
004400     88  X-LIGNE-EST-TOTAL         VALUE 'O'.
004500 05  FILLER                    PIC X(08) VALUE SPACES.
