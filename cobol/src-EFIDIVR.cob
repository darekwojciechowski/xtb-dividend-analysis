000100      *********************************************************
000200      * PROGRAMME EFIDIVR                                     *
000300      * LANGAGE COBOL                                         *
000400      *                                                       *
000500      * CE SOUS-PROGRAMME CHARGE EN MEMOIRE LA TABLE DES COURS*
000600      * DE CHANGE PUBLIES PAR LA BANQUE CENTRALE DE POLOGNE   *
000700      * (NBP, TABLE A) ET RENVOIE, SELON LA FONCTION DEMANDEE,*
000800      * LE COURS DU JOUR OU LE COURS DU DERNIER JOUR COTE     *
000900      * PRECEDENT UNE DATE DONNEE (J-1 AVEC RECUL EN ARRIERE  *
001000      * SI LA VEILLE N'EST PAS UN JOUR DE COTATION).          *
001100      *********************************************************
001200       IDENTIFICATION DIVISION.
001300       PROGRAM-ID.     EFIDIVR.
001400       AUTHOR.         M DUTRONC.
001500       INSTALLATION.   SERVICE ETUDES - CELLULE CALCULETTES.
001600       DATE-WRITTEN.   19/11/93.
001700       DATE-COMPILED.  19/11/93.
001800       SECURITY.       USAGE INTERNE SERVICE - DIFFUSION RESTREINTE.
001900      *----------------------------------------------------------------*
002000      * HISTORIQUE DES MODIFICATIONS                                   *
002100      *----------------------------------------------------------------*
002200      * 19/11/93 MDU DEM.0098  CREATION - REMPLACE LA LECTURE INDEXEE
002300      *                        TAUDIS PAR UNE TABLE ARCHIVE A (TAUXNBP)
002400      *                        CHARGEE UNE FOIS EN MEMOIRE.
002500      * 08/04/94 MDU DEM.0103  AJOUT DE LA RECHERCHE DU COURS D-1 AVEC
002600      *                        RECUL EN ARRIERE (JOUR NON COTE).
002700      * 26/01/99 BEP DEM.0181  CONTROLE AN 2000 SUR LES DATES DE LA
002800      *                        TABLE (CLE NUMERIQUE SUR 4 POSITIONS).
002900      * 02/07/01 BEP DEM.0205  AGRANDISSEMENT DE LA TABLE A 3000 JOURS
003000      *                        (ANCIENNEMENT 1000).
003100      * 22/01/10 SVI DEM.0315  REPRISE DE LA RECHERCHE DU COURS D-1 :
003110      *                        L'ANCIEN BALAYAGE "PLUS PROCHE DATE
003120      *                        ANTERIEURE TROUVEE DANS LA TABLE" NE
003130      *                        BORNAIT PAS LE RECUL EN ARRIERE ET NE
003140      *                        PARTAIT PAS DE LA VRAIE DATE J-1 (SAMEDI/
003150      *                        DIMANCHE SAUTES).  LE CALCUL PART DESORMAIS
003160      *                        DE LA DATE CALENDAIRE J-1, SAUTE LES WEEK-
003170      *                        ENDS (CONGRUENCE DE ZELLER POUR LE JOUR DE
003180      *                        LA SEMAINE) ET NE RECULE PLUS DE 10 JOURS
003190      *                        COTES AU-DELA - ECHEC AU-DELA.  LA DEVISE
003200      *                        NON COUVERTE PAR LA TABLE A (2010-RECOPIER-
003210      *                        TAUX) NE REJETTE PLUS LE GROUPE : ELLE
003220      *                        RENVOIE UN TAUX DE 1.0000 AVEC UN CODE
003230      *                        RETOUR D'AVERTISSEMENT (CF CAHIER DES
003240      *                        CHARGES BELKA, REGLE X2).
003250      * 23/02/10 SVI DEM.0325  AJOUT D'UNE VUE ALPHANUMERIQUE DU TAUX
003260      *                        RETOURNE (LNKR-TAUX-X) POUR LA TRACE
003270      *                        DISPLAY DU CAS X2 (DEVISE NON COUVERTE).
003280      * 23/02/10 SVI DEM.0326  FD RAT-FICHIER - RECORD CONTAINS CORRIGE
003290      *                        DE 73 A LA TAILLE REELLE DE XDVRAT (42).
003300      *----------------------------------------------------------------*
003400       ENVIRONMENT DIVISION.
003500       CONFIGURATION SECTION.
003600       SPECIAL-NAMES.
003700           C01 IS TOP-OF-FORM.
003800       INPUT-OUTPUT SECTION.
003900       FILE-CONTROL.
004000           SELECT  RAT-FICHIER ASSIGN  TO  TAUXNBP
004100                               ORGANIZATION IS LINE SEQUENTIAL
004200                               FILE STATUS  IS WS-FS-RAT.
004300      *----------------------------------------------------------------*
004400       DATA DIVISION.
004500      *----------------------------------------------------------------*
004600       FILE SECTION.
004650*     23/02/10 SVI DEM.0326 - RECORD CONTAINS CORRIGE DE 73 A LA
004660*     TAILLE REELLE DE XDVRAT (42, CF FD IDENTIQUE COTE EFIDIV1).
004700       FD  RAT-FICHIER
004800           RECORD CONTAINS 42 CHARACTERS
004900           RECORDING MODE IS F.
005000       01  RAT-REG.
005100           COPY XDVRAT REPLACING 'X' BY 'RAT'.
005200      *----------------------------------------------------------------*
005300       WORKING-STORAGE SECTION.
005400      *   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
005500       01  SLATVARS              PIC X(122)                 VALUE 'SLAT
005600      -    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
005700      -    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
005800
005900       01  VERSION               PIC X(23) VALUE 'EFIDIVR  04 DU 22/01/10'.
006000      *--- FILE STATUS ET INDICATEUR DE CHARGEMENT ---------------------*
006100       01  WS-FS-RAT             PIC X(02) VALUE SPACES.
006200       01  WS-TABLE-CHARGEE      PIC X(01) VALUE 'N'.
006300           88  TABLE-CHARGEE         VALUE 'O'.
006400       01  WS-FIN-RAT            PIC X(01) VALUE 'N'.
006500           88  FIN-RAT               VALUE 'O'.
006600      *--- COMPTEURS (TOUJOURS EN COMP SUR CETTE CHAINE) ----------------*
006700       01  WS-COMPTEURS.
006800           05  WS-NB-RATS        PIC S9(05) COMP VALUE ZERO.
006900           05  IX-RAT            PIC S9(05) COMP VALUE ZERO.
007000           05  WS-NB-TENTATIVES  PIC S9(02) COMP VALUE ZERO.
007100      *--- TABLE EN MEMOIRE DE L'ARCHIVE A (3000 JOURS DE COTATION) ----*
007200       01  TAB-RATS.
007300           05  TAB-RAT OCCURS 3000 TIMES INDEXED BY IX-TR.
007400               COPY XDVRAT REPLACING 'X' BY 'TAB'.
007500      *--- ZONE DE TRAVAIL : DATE CANDIDATE POUR LE RECUL D-1 (RG X3-X4)*
007600       01  WS-CANDIDATE-DATE     PIC 9(08) VALUE ZERO.
007700       01  WS-CANDIDATE-DECOUPE REDEFINES WS-CANDIDATE-DATE.
007800           05  WS-CAND-AAAA      PIC 9(04).
007900           05  WS-CAND-MM        PIC 9(02).
008000           05  WS-CAND-JJ        PIC 9(02).
008100       01  WS-DATE-TROUVEE-IND   PIC X(01) VALUE 'N'.
008200           88  WS-DATE-TROUVEE       VALUE 'O'.
008300      *--- TABLE DU NOMBRE DE JOURS PAR MOIS (FEVRIER HORS BISSEXTILE) -*
008400       01  WS-JOURS-PAR-MOIS.
008500           05  FILLER            PIC 9(02) VALUE 31.
008600           05  FILLER            PIC 9(02) VALUE 28.
008700           05  FILLER            PIC 9(02) VALUE 31.
008800           05  FILLER            PIC 9(02) VALUE 30.
008900           05  FILLER            PIC 9(02) VALUE 31.
009000           05  FILLER            PIC 9(02) VALUE 30.
009100           05  FILLER            PIC 9(02) VALUE 31.
009200           05  FILLER            PIC 9(02) VALUE 31.
009300           05  FILLER            PIC 9(02) VALUE 30.
009400           05  FILLER            PIC 9(02) VALUE 31.
009500           05  FILLER            PIC 9(02) VALUE 30.
009600           05  FILLER            PIC 9(02) VALUE 31.
009700       01  WS-JOURS-PAR-MOIS-TAB REDEFINES WS-JOURS-PAR-MOIS.
009800           05  WS-JOURS-MOIS     PIC 9(02) OCCURS 12 TIMES.
009900      *--- ZONES DE TRAVAIL DE LA CONGRUENCE DE ZELLER (JOUR SEMAINE) --*
010000       01  WS-ZELLER.
010100           05  WS-Z-MOIS         PIC S9(02) COMP.
010200           05  WS-Z-ANNEE        PIC S9(04) COMP.
010300           05  WS-Z-J            PIC S9(04) COMP.
010400           05  WS-Z-K            PIC S9(04) COMP.
010500           05  WS-Z-REM          PIC S9(04) COMP.
010600           05  WS-Z-TERME        PIC S9(04) COMP.
010700           05  WS-Z-H            PIC S9(04) COMP.
010800       01  WS-JOUR-SEMAINE       PIC 9(01) COMP.
010900           88  WS-CANDIDAT-WEEK-END  VALUES 0 1.
011000      *----------------------------------------------------------------*
011100       LINKAGE SECTION.
011200       01  LNK-TAUX.
011300           05  LNKR-FONCTION     PIC X(01).
011400               88  LNKR-FCT-CHARGER      VALUE '0'.
011500               88  LNKR-FCT-TAUX-JOUR    VALUE '1'.
011600               88  LNKR-FCT-TAUX-D1      VALUE '2'.
011700           05  LNKR-DEVISE       PIC X(03).
011800           05  LNKR-DATE         PIC 9(08).
011900           05  LNKR-DATE-D1      PIC 9(08).
012000           05  LNKR-TAUX         PIC 9(02)V9(04).
012010*     22/02/10 SVI DEM.0325 - VUE ALPHANUMERIQUE DU TAUX RETOURNE
012020*     POUR LA TRACE DISPLAY DE 2000-RECH-TAUX-JOUR (CF PLUS BAS).
012030      05  LNKR-TAUX-X REDEFINES LNKR-TAUX
012040                        PIC X(06).
012100           05  LNKR-CR           PIC 9(02).
012200           05  LNKR-RC           PIC 9(02).
012300      * -------------------------------------------------------------*
012400       PROCEDURE DIVISION USING LNK-TAUX.
012500      *--------------------------------------------------------------*
012600       0000-TRAITEMENT.
012700           MOVE ZERO TO LNKR-CR LNKR-RC
012800           EVALUATE TRUE
012900               WHEN LNKR-FCT-CHARGER
013000                   PERFORM 1000-CHARGER-TABLE THRU 1000-EXIT
013100               WHEN LNKR-FCT-TAUX-JOUR
013200                   PERFORM 2000-RECH-TAUX-JOUR THRU 2000-EXIT
013300               WHEN LNKR-FCT-TAUX-D1
013400                   PERFORM 3000-RECH-TAUX-D1 THRU 3000-EXIT
013500               WHEN OTHER
013600                   MOVE 12 TO LNKR-CR
013700                   MOVE 99 TO LNKR-RC
013800           END-EVALUATE
013900           EXIT PROGRAM
014000           .
014100      *----------------------------------------------------------------*
014200      * CHARGEMENT DE LA TABLE ARCHIVE A EN MEMOIRE (1 SEULE FOIS PAR  *
014300      * EXECUTION - LA ZONE WS-TABLE-CHARGEE EST CONSERVEE ENTRE LES   *
014400      * CALL, LE FICHIER N'EST PAS RELU A CHAQUE APPEL)                *
014500      *----------------------------------------------------------------*
014600       1000-CHARGER-TABLE.
014700           IF TABLE-CHARGEE
014800              GO TO 1000-EXIT
014900           END-IF
015000           OPEN INPUT RAT-FICHIER
015100           IF WS-FS-RAT NOT = '00'
015200              DISPLAY 'EFIDIVR - OUVERTURE TAUXNBP IMPOSSIBLE - FS='
015300                      WS-FS-RAT
015400              MOVE 16 TO LNKR-CR
015500              GO TO 1000-EXIT
015600           END-IF
015700           MOVE 'N' TO WS-FIN-RAT
015800           PERFORM 1010-LIRE-UN-COURS THRU 1010-EXIT
015900               UNTIL FIN-RAT
016000           CLOSE RAT-FICHIER
016100           SET TABLE-CHARGEE TO TRUE
016200           .
016300       1000-EXIT.
016400           EXIT.
016500      *----------------------------------------------------------------*
016600       1010-LIRE-UN-COURS.
016700           READ RAT-FICHIER INTO TAB-RAT (WS-NB-RATS + 1)
016800               AT END
016900                   MOVE 'O' TO WS-FIN-RAT
017000                   GO TO 1010-EXIT
017100           END-READ
017200           IF TAB-RAT-DATE (WS-NB-RATS + 1) = ZERO
017300              OR TAB-RAT-DATE (WS-NB-RATS + 1) NOT NUMERIC
017400              GO TO 1010-EXIT
017500           END-IF
017600           IF WS-NB-RATS >= 3000
017700              DISPLAY 'EFIDIVR - TABLE DES COURS NBP SATUREE (3000)'
017800              MOVE 'O' TO WS-FIN-RAT
017900              GO TO 1010-EXIT
018000           END-IF
018100           ADD 1 TO WS-NB-RATS
018200           .
018300       1010-EXIT.
018400           EXIT.
018500      *----------------------------------------------------------------*
018600      * RG X1 - COURS DU JOUR EXACT (EGALITE DE DATE)                  *
018700      *----------------------------------------------------------------*
018800       2000-RECH-TAUX-JOUR.
018900           PERFORM 1000-CHARGER-TABLE THRU 1000-EXIT
019000           SET IX-TR TO 1
019100           SEARCH TAB-RAT
019200               AT END
019300                   MOVE 12 TO LNKR-CR
019400                   MOVE 01 TO LNKR-RC
019500               WHEN TAB-RAT-DATE (IX-TR) = LNKR-DATE
019600                   PERFORM 2010-RECOPIER-TAUX THRU 2010-EXIT
019700           END-SEARCH
019800           .
019900       2000-EXIT.
020000           EXIT.
020100      *----------------------------------------------------------------*
020200      * RG X2 - UNE DEVISE NON COUVERTE PAR LA TABLE A NE REJETTE PAS  *
020300      *         LE GROUPE : LE TAUX RENVOYE EST 1.0000, AVEC LE CODE   *
020400      *         RETOUR D'AVERTISSEMENT 04 (LNKR-CR RESTE A ZERO)       *
020500      *----------------------------------------------------------------*
020600       2010-RECOPIER-TAUX.
020700           EVALUATE LNKR-DEVISE
020800               WHEN 'USD'
020900                   MOVE TAB-RAT-1USD (IX-TR) TO LNKR-TAUX
021000               WHEN 'EUR'
021100                   MOVE TAB-RAT-1EUR (IX-TR) TO LNKR-TAUX
021200               WHEN 'GBP'
021300                   MOVE TAB-RAT-1GBP (IX-TR) TO LNKR-TAUX
021400               WHEN 'DKK'
021500                   MOVE TAB-RAT-1DKK (IX-TR) TO LNKR-TAUX
021600               WHEN OTHER
021700                   MOVE 1.0000 TO LNKR-TAUX
021800                   MOVE 04 TO LNKR-RC
021810                   DISPLAY 'EFIDIVR - DEVISE NON COUVERTE PAR LA '
021820                      'TABLE A, TAUX FORCE A ' LNKR-TAUX-X
021900           END-EVALUATE
022000           .
022100       2010-EXIT.
022200           EXIT.
022300      *----------------------------------------------------------------*
022400      * RG X3 - POINT DE DEPART : LA VEILLE CALENDAIRE DE LA DATE DE   *
022500      *         PAIEMENT, PUIS RECUL TANT QUE C'EST UN SAMEDI/DIMANCHE *
022600      * RG X4 - SI CETTE DATE N'EST PAS COTEE, RECUL D'UN JOUR COTABLE *
022700      *         DE PLUS (WEEK-ENDS TOUJOURS SAUTES), 10 TENTATIVES AU  *
022800      *         PLUS, PUIS ECHEC (CR=12/RC=01)                         *
022900      *----------------------------------------------------------------*
023000       3000-RECH-TAUX-D1.
023100           PERFORM 1000-CHARGER-TABLE THRU 1000-EXIT
023200           MOVE LNKR-DATE TO WS-CANDIDATE-DATE
023300           PERFORM 3010-JOUR-PRECEDENT  THRU 3010-EXIT
023400           PERFORM 3020-SAUTER-WEEK-END THRU 3020-EXIT
023500           MOVE ZERO  TO WS-NB-TENTATIVES
023600           MOVE 'N'   TO WS-DATE-TROUVEE-IND
023700           PERFORM 3030-UNE-TENTATIVE THRU 3030-EXIT
023800               UNTIL WS-DATE-TROUVEE OR WS-NB-TENTATIVES > 9
023900           IF NOT WS-DATE-TROUVEE
024000              MOVE 12 TO LNKR-CR
024100              MOVE 01 TO LNKR-RC
024200              GO TO 3000-EXIT
024300           END-IF
024400           MOVE WS-CANDIDATE-DATE TO LNKR-DATE-D1
024500           PERFORM 2010-RECOPIER-TAUX THRU 2010-EXIT
024600           .
024700       3000-EXIT.
024800           EXIT.
024900      *----------------------------------------------------------------*
025000      * UNE TENTATIVE = CHERCHER LA DATE CANDIDATE DANS LA TABLE ; A    *
025100      * DEFAUT, RECULER D'UN JOUR COTABLE DE PLUS POUR LA TENTATIVE     *
025200      * SUIVANTE (RG X4)                                                *
025300      *----------------------------------------------------------------*
025400       3030-UNE-TENTATIVE.
025500           ADD 1 TO WS-NB-TENTATIVES
025600           PERFORM 3040-CHERCHER-DATE-EXACTE THRU 3040-EXIT
025700           IF NOT WS-DATE-TROUVEE
025800              PERFORM 3010-JOUR-PRECEDENT  THRU 3010-EXIT
025900              PERFORM 3020-SAUTER-WEEK-END THRU 3020-EXIT
026000           END-IF
026100           .
026200       3030-EXIT.
026300           EXIT.
026400      *----------------------------------------------------------------*
026500       3040-CHERCHER-DATE-EXACTE.
026600           MOVE 'N' TO WS-DATE-TROUVEE-IND
026700           SET IX-TR TO 1
026800           SEARCH TAB-RAT
026900               AT END
027000                   CONTINUE
027100               WHEN TAB-RAT-DATE (IX-TR) = WS-CANDIDATE-DATE
027200                   SET WS-DATE-TROUVEE TO TRUE
027300           END-SEARCH
027400           .
027500       3040-EXIT.
027600           EXIT.
027700      *----------------------------------------------------------------*
027800      * RECUL D'UN JOUR CALENDAIRE SUR LA DATE CANDIDATE (AAAAMMJJ),    *
027900      * AVEC PASSAGE DE MOIS/ANNEE ET AJUSTEMENT FEVRIER/BISSEXTILE     *
028000      *----------------------------------------------------------------*
028100       3010-JOUR-PRECEDENT.
028200           IF WS-CAND-JJ > 1
028300              SUBTRACT 1 FROM WS-CAND-JJ
028400           ELSE
028500              IF WS-CAND-MM > 1
028600                 SUBTRACT 1 FROM WS-CAND-MM
028700              ELSE
028800                 MOVE 12 TO WS-CAND-MM
028900                 SUBTRACT 1 FROM WS-CAND-AAAA
029000              END-IF
029100              MOVE WS-JOURS-MOIS (WS-CAND-MM) TO WS-CAND-JJ
029200              IF WS-CAND-MM = 2
029300                 PERFORM 3011-AJUSTER-FEVRIER THRU 3011-EXIT
029400              END-IF
029500           END-IF
029600           .
029700       3010-EXIT.
029800           EXIT.
029900      *----------------------------------------------------------------*
030000       3011-AJUSTER-FEVRIER.
030100           DIVIDE WS-CAND-AAAA BY 4   GIVING WS-Z-TERME
030200                                      REMAINDER WS-Z-REM
030300           IF WS-Z-REM = ZERO
030400              DIVIDE WS-CAND-AAAA BY 100 GIVING WS-Z-TERME
030500                                         REMAINDER WS-Z-REM
030600              IF WS-Z-REM NOT = ZERO
030700                 MOVE 29 TO WS-CAND-JJ
030800              ELSE
030900                 DIVIDE WS-CAND-AAAA BY 400 GIVING WS-Z-TERME
031000                                            REMAINDER WS-Z-REM
031100                 IF WS-Z-REM = ZERO
031200                    MOVE 29 TO WS-CAND-JJ
031300                 END-IF
031400              END-IF
031500           END-IF
031600           .
031700       3011-EXIT.
031800           EXIT.
031900      *----------------------------------------------------------------*
032000      * TANT QUE LA DATE CANDIDATE TOMBE UN SAMEDI OU UN DIMANCHE,      *
032100      * RECULER ENCORE D'UN JOUR CALENDAIRE (RG X3)                     *
032200      *----------------------------------------------------------------*
032300       3020-SAUTER-WEEK-END.
032400           PERFORM 3021-DETERMINER-JOUR-SEMAINE THRU 3021-EXIT
032500           PERFORM 3022-RECULER-SI-WEEK-END THRU 3022-EXIT
032600               UNTIL NOT WS-CANDIDAT-WEEK-END
032700           .
032800       3020-EXIT.
032900           EXIT.
033000       3022-RECULER-SI-WEEK-END.
033100           PERFORM 3010-JOUR-PRECEDENT THRU 3010-EXIT
033200           PERFORM 3021-DETERMINER-JOUR-SEMAINE THRU 3021-EXIT
033300           .
033400       3022-EXIT.
033500           EXIT.
033600      *----------------------------------------------------------------*
033700      * CONGRUENCE DE ZELLER (CALENDRIER GREGORIEN) - WS-JOUR-SEMAINE   *
033800      * VAUT 0=SAMEDI 1=DIMANCHE 2=LUNDI 3=MARDI 4=MERCREDI 5=JEUDI     *
033900      * 6=VENDREDI.  AUCUNE FONCTION INTRINSEQUE : DIVISIONS ENTIERES   *
034000      * POSEES TERME A TERME POUR RESPECTER LES PARTIES ENTIERES DE LA  *
034100      * FORMULE.                                                        *
034200      *----------------------------------------------------------------*
034300       3021-DETERMINER-JOUR-SEMAINE.
034400           MOVE WS-CAND-MM   TO WS-Z-MOIS
034500           MOVE WS-CAND-AAAA TO WS-Z-ANNEE
034600           IF WS-Z-MOIS < 3
034700              ADD 12 TO WS-Z-MOIS
034800              SUBTRACT 1 FROM WS-Z-ANNEE
034900           END-IF
035000           DIVIDE WS-Z-ANNEE BY 100 GIVING WS-Z-J REMAINDER WS-Z-K
035100           MOVE WS-CAND-JJ TO WS-Z-H
035200           COMPUTE WS-Z-TERME = 13 * (WS-Z-MOIS + 1)
035300           DIVIDE WS-Z-TERME BY 5 GIVING WS-Z-TERME REMAINDER WS-Z-REM
035400           ADD WS-Z-TERME TO WS-Z-H
035500           ADD WS-Z-K     TO WS-Z-H
035600           DIVIDE WS-Z-K BY 4 GIVING WS-Z-TERME REMAINDER WS-Z-REM
035700           ADD WS-Z-TERME TO WS-Z-H
035800           DIVIDE WS-Z-J BY 4 GIVING WS-Z-TERME REMAINDER WS-Z-REM
035900           ADD WS-Z-TERME TO WS-Z-H
036000           COMPUTE WS-Z-TERME = 5 * WS-Z-J
036100           ADD WS-Z-TERME TO WS-Z-H
036200           DIVIDE WS-Z-H BY 7 GIVING WS-Z-TERME REMAINDER WS-JOUR-SEMAINE
036300           .
036400       3021-EXIT.
036500           EXIT.
